000100******************************************************************
000200*               C A R A C T E R I S T I C A S   D E   U S O
000300*----------------------------------------------------------------*
000400* MIEMBRO      : BWFEAT                                          *
000500* APLICACION   : BILLETERA CRIPTO / SCORING DE RIESGO             *
000600* DESCRIPCION  : REGISTRO DE CARACTERISTICAS DE COMPORTAMIENTO,   *
000700*             : UNO POR BILLETERA.  SE ARMA EN MEMORIA DURANTE LA  *
000800*             : PRIMERA PASADA DEL LOTE (TABLA WKS-CARACT-TAB) Y   *
000900*             : SE GRABA -CON EL PUNTAJE YA CALCULADO- AL ARCHIVO  *
001000*             : DE SALIDA FEATURES.  17 CARACTERISTICAS + LLAVE.   *
001100* HISTORIA     :                                                  *
001200*  07/01/2026  PEDR  TCK-40551  CREACION INICIAL DEL LAYOUT       *
001300******************************************************************
001400 01  FT-CARACTERISTICAS.
001500     02  FT-WALLET-ID               PIC X(42).
001600*        TOTALES ACUMULADOS DE MOVIMIENTOS (MODELO CONSOLIDADO)
001700     02  FT-TOT-DEPOSITOS           PIC S9(13)V9(02)
001800                                    SIGN IS LEADING SEPARATE CHARACTER.
001900     02  FT-TOT-PRESTAMOS           PIC S9(13)V9(02)
002000                                    SIGN IS LEADING SEPARATE CHARACTER.
002100     02  FT-TOT-PAGOS               PIC S9(13)V9(02)
002200                                    SIGN IS LEADING SEPARATE CHARACTER.
002300     02  FT-TOT-RETIROS             PIC S9(13)V9(02)
002400                                    SIGN IS LEADING SEPARATE CHARACTER.
002500     02  FT-SALDO-SUM-ACTUAL        PIC S9(13)V9(02)
002600                                    SIGN IS LEADING SEPARATE CHARACTER.
002700     02  FT-SALDO-PREST-ACTUAL      PIC S9(13)V9(02)
002800                                    SIGN IS LEADING SEPARATE CHARACTER.
002900*        CONTADORES DE EVENTOS POR TIPO
003000     02  FT-CTD-DEPOSITOS           PIC 9(05).
003100     02  FT-CTD-PRESTAMOS           PIC 9(05).
003200     02  FT-CTD-PAGOS               PIC 9(05).
003300     02  FT-CTD-RETIROS             PIC 9(05).
003400     02  FT-CTD-LIQUIDACIONES       PIC 9(05).
003500*        RAZONES Y FACTORES (4 DECIMALES, REDONDEO COMERCIAL)
003600     02  FT-RAZON-PREST-DEPOS       PIC S9(03)V9(04)
003700                                    SIGN IS LEADING SEPARATE CHARACTER.
003800     02  FT-TASA-DE-PAGO            PIC S9(03)V9(04)
003900                                    SIGN IS LEADING SEPARATE CHARACTER.
004000     02  FT-FACTOR-SALUD            PIC S9(03)V9(04)
004100                                    SIGN IS LEADING SEPARATE CHARACTER.
004200     02  FT-TOKENS-UNICOS           PIC 9(03).
004300     02  FT-DIAS-ACTIVIDAD          PIC S9(05)V9(02)
004400                                    SIGN IS LEADING SEPARATE CHARACTER.
004500     02  FT-FRECUENCIA-ACTIVIDAD    PIC S9(05)V9(04)
004600                                    SIGN IS LEADING SEPARATE CHARACTER.
004700*        BANDERA DE USO EXCLUSIVO DEL MODELO CLASICO (U8)
004800     02  FT-HA-PRESTADO             PIC X(01).
004900         88  FT-SI-HA-PRESTADO              VALUE 'Y'.
005000         88  FT-NO-HA-PRESTADO              VALUE 'N'.
005100     02  FILLER                     PIC X(01).
