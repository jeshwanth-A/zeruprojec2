000010******************************************************************
000020* FECHA       : 05/06/1984                                       *
000030* PROGRAMADOR : MARCO ANTONIO VELASQUEZ RUIZ (MAVR)               *
000040* APLICACION  : BILLETERA CRIPTO / SCORING DE RIESGO             *
000050* PROGRAMA    : BWSCRA1, MOTOR CLASICO (EL PRIMERO QUE SE ESCRIBIO)*
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : LEE LA BILLETERA, SUS EVENTOS Y SUS SALDOS EN UNA*
000080*             : SOLA PASADA (SIN TABLA NI SORT, YA QUE WALLETS   *
000090*             : YA VIENE ORDENADO) Y CALIFICA CADA UNA CON EL     *
000100*             : MODELO CLASICO ORIGINAL, BASADO EN CONTEOS DE     *
000110*             : EVENTOS EN VEZ DE SUMAS DE MONTOS                *
000120* ARCHIVOS    : WALLETS=E,EVENTS=E,BALANCES=E,SCORES=S,FEATURES=S*
000130* PROGRAMA(S) : NO APLICA                                        *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID. BWSCRA1.
000170 AUTHOR. MARCO ANTONIO VELASQUEZ RUIZ.
000180 INSTALLATION. DEPARTAMENTO DE SISTEMAS - RIESGO CREDITICIO.
000190 DATE-WRITTEN. 05/06/1984.
000200 DATE-COMPILED.
000210 SECURITY. USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
000220******************************************************************
000230*                 H I S T O R I A L   D E   C A M B I O S         *
000240*------------------------------------------------------------------
000250* FECHA        PROGR.   TICKET      DESCRIPCION
000260*------------------------------------------------------------------
000270* 05/06/1984   MAVR     BW-0001     VERSION ORIGINAL DEL MOTOR DE
000280*                                   CALIFICACION, BASADO EN CONTEOS
000290*                                   DE EVENTOS (EL PRIMER MODELO).
000300* 19/02/1986   MAVR     BW-0006     SE AGREGA LA BONIFICACION POR
000310*                                   USUARIO RESPONSABLE (REGLA 9).
000320* 03/10/1989   CRVM     BW-0014     CORRECCION: LA TASA DE PAGO NO
000330*                                   SE LIMITABA AL TOPE DE 2.0.
000340* 27/04/1993   CRVM     BW-0028     SE AGREGA CONTEO DE TOKENS
000350*                                   UNICOS TOMADO DE LOS SALDOS,
000360*                                   NO DE LOS EVENTOS.
000370* 30/11/1998   MRV      BW-Y2K03    REVISION Y2K DEL PROGRAMA. SIN
000380*                                   CAMBIOS DE CODIGO; LAS FECHAS DE
000390*                                   EVENTO SON SEGUNDOS EPOCH.
000400* 15/05/2003   HRO      BW-0088     SE AGREGA REPORTE DE
000410*                                   DISTRIBUCION DE RIESGO POR
000420*                                   BANDAS, IGUAL AL DE LOS OTROS
000430*                                   DOS MOTORES.
000440* 07/01/2026   PEDR     TCK-40551   SE DOCUMENTA EL MODELO CLASICO
000450*                                   VIGENTE Y SE ALINEAN NOMBRES DE
000460*                                   CAMPOS CON EL LAYOUT COMPARTIDO.
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'
000530     UPSI-0 IS WS-DEPURACION ON  STATUS IS DEPURACION-SI
000540                             OFF STATUS IS DEPURACION-NO.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT WALLETS  ASSIGN TO WALLETS
000580            FILE STATUS  IS FS-WALLETS.
000590     SELECT EVENTS   ASSIGN TO EVENTS
000600            FILE STATUS  IS FS-EVENTS.
000610     SELECT BALANCES ASSIGN TO BALANCES
000620            FILE STATUS  IS FS-BALANCES.
000630     SELECT FEATURES ASSIGN TO FEATURES
000640            FILE STATUS  IS FS-FEATURES.
000650     SELECT SCORES   ASSIGN TO SCORES
000660            FILE STATUS  IS FS-SCORES.
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD WALLETS.
000700    COPY BWWLTR.
000710 FD EVENTS.
000720    COPY BWEVNT.
000730 FD BALANCES.
000740    COPY BWBALN.
000750 FD FEATURES.
000760 01  FEA-SALIDA.
000770     COPY BWFEAT.
000780     02  FEA-PUNTAJE                PIC 9(04).
000790     02  FILLER                     PIC X(01).
000800 FD SCORES.
000810 01  SCO-SALIDA.
000820     COPY BWSCOR.
000830 WORKING-STORAGE SECTION.
000840******************************************************************
000850*                V A R I A B L E S   F I L E   S T A T U S        *
000860******************************************************************
000870 01  FS-WALLETS                     PIC 9(02) VALUE ZEROS.
000880 01  FS-EVENTS                      PIC 9(02) VALUE ZEROS.
000890 01  FS-BALANCES                    PIC 9(02) VALUE ZEROS.
000900 01  FS-FEATURES                    PIC 9(02) VALUE ZEROS.
000910 01  FS-SCORES                      PIC 9(02) VALUE ZEROS.
000920******************************************************************
000930*                  B A N D E R A S   D E   F I N                 *
000940******************************************************************
000950 01 WKS-FLAGS-EOF.
000960    02 WKS-EOF-WALLETS            PIC 9(01) VALUE 0.
000970       88 FIN-WALLETS                       VALUE 1.
000980    02 WKS-EOF-EVENTS             PIC 9(01) VALUE 0.
000990       88 FIN-EVENTS                        VALUE 1.
001000    02 WKS-EOF-BALANCES           PIC 9(01) VALUE 0.
001010       88 FIN-BALANCES                      VALUE 1.
001020    02 WKS-DIRECCION-VALIDA       PIC 9(01) VALUE 0.
001030       88 DIRECCION-ES-VALIDA               VALUE 1.
001040       88 DIRECCION-NO-VALIDA               VALUE 0.
001050    02 WKS-TOKEN-ENCONTRADO       PIC 9(01) VALUE 0.
001060       88 TOKEN-FUE-ENCONTRADO              VALUE 1.
001070    02 FILLER                     PIC X(01).
001080******************************************************************
001090*     LLAVE DE TRABAJO Y TABLA DE CONVERSION A MINUSCULAS        *
001100******************************************************************
001110 01 WKS-LLAVE-ACTUAL               PIC X(42).
001120 01 WKS-LLAVE-ACTUAL-R REDEFINES WKS-LLAVE-ACTUAL.
001130    02 WKS-LLAVE-PREFIJO           PIC X(02).
001140    02 WKS-LLAVE-CUERPO            PIC X(40).
001150 01 WKS-MAYUSCULAS                 PIC X(26)
001160                             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001170 01 WKS-MINUSCULAS                 PIC X(26)
001180                             VALUE 'abcdefghijklmnopqrstuvwxyz'.
001190******************************************************************
001200*        TABLA DE TOKENS VISTOS EN LOS SALDOS (POR BILLETERA)    *
001210******************************************************************
001220 01 WKS-TOKENS-CNT                 PIC 9(03) COMP-5 VALUE 0.
001230 01 WKS-TOKENS-VISTOS              PIC X(08) OCCURS 40 TIMES.
001240 01 WKS-TOKENS-VISTOS-R REDEFINES WKS-TOKENS-VISTOS
001250                                   PIC X(320).
001260 01 WKS-TOK-IDX                    PIC 9(03) COMP-5 VALUE 0.
001270******************************************************************
001280*   ACUMULADORES DE LA BILLETERA EN PROCESO (SIN TABLA, PUES     *
001290*   WALLETS YA VIENE ORDENADO Y SE ESCRIBE UN REGISTRO A LA VEZ) *
001300******************************************************************
001310 01 WKS-ACUM-BILLETERA.
001320    02 WKS-MTO-DEPOSITOS           PIC S9(13)V9(02) VALUE 0.
001330    02 WKS-MTO-PRESTAMOS           PIC S9(13)V9(02) VALUE 0.
001340    02 WKS-MTO-PAGOS               PIC S9(13)V9(02) VALUE 0.
001350    02 WKS-CTD-DEPOSITOS           PIC 9(05) COMP-5 VALUE 0.
001360    02 WKS-CTD-PRESTAMOS           PIC 9(05) COMP-5 VALUE 0.
001370    02 WKS-CTD-PAGOS               PIC 9(05) COMP-5 VALUE 0.
001380    02 WKS-CTD-RETIROS             PIC 9(05) COMP-5 VALUE 0.
001390    02 WKS-CTD-LIQUIDAC            PIC 9(05) COMP-5 VALUE 0.
001400    02 WKS-SALDO-SUM               PIC S9(13)V9(02) VALUE 0.
001410    02 WKS-SALDO-PREST             PIC S9(13)V9(02) VALUE 0.
001420    02 WKS-HA-PRESTADO             PIC X(01)        VALUE 'N'.
001430    02 WKS-TS-MIN                  PIC 9(10) COMP-5 VALUE 0.
001440    02 WKS-TS-MAX                  PIC 9(10) COMP-5 VALUE 0.
001450    02 WKS-B2D-RATIO               PIC S9(03)V9(04) VALUE 0.
001460    02 WKS-TASA-PAGO               PIC S9(03)V9(04) VALUE 0.
001470    02 WKS-DIAS-ACTIVIDAD          PIC S9(05)V9(02) VALUE 0.
001480    02 WKS-FRECUENCIA              PIC S9(05)V9(04) VALUE 0.
001490    02 WKS-DEBT-RATIO              PIC S9(03)V9(04) VALUE 0.
001500    02 WKS-PUNTAJE                 PIC S9(05) COMP-5 VALUE 0.
001510    02 FILLER                      PIC X(02).
001520******************************************************************
001530*             RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
001540******************************************************************
001550 77 WKS-TOTAL-REGISTROS-LEIDOS     PIC 9(07) COMP-5 VALUE 0.
001560 77 WKS-DIRECCIONES-INVALIDAS      PIC 9(07) COMP-5 VALUE 0.
001570 77 WKS-TOTAL-EVENTOS-WLT          PIC 9(05) COMP-5 VALUE 0.
001580 01 WKS-DIVISORES.
001590    02 WKS-DIVISOR-MONTO           PIC S9(13)V9(02) VALUE 0.
001600    02 WKS-DIVISOR-DIAS            PIC S9(05)V9(02) VALUE 0.
001610    02 FILLER                      PIC X(01).
001620 01 WKS-FECHA-EJECUCION             PIC 9(08) VALUE ZEROES.
001630 01 WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
001640    02 WKS-FE-ANIO                 PIC 9(04).
001650    02 WKS-FE-MES                  PIC 9(02).
001660    02 WKS-FE-DIA                  PIC 9(02).
001670******************************************************************
001680*                 VARIABLES DE ESTADISTICAS FINALES               *
001690******************************************************************
001700 01 WKS-ESTADISTICAS.
001710    02 WKS-BILLETERAS-CALIFICADAS  PIC 9(07) COMP-5  VALUE 0.
001720    02 WKS-SUMA-PUNTAJES           PIC S9(09) COMP-5  VALUE 0.
001730    02 WKS-PUNTAJE-MINIMO          PIC S9(05) COMP-5  VALUE 9999.
001740    02 WKS-PUNTAJE-MAXIMO          PIC S9(05) COMP-5  VALUE -9999.
001750    02 WKS-PROMEDIO-PUNTAJE        PIC S9(05)V9(02)   VALUE 0.
001760    02 WKS-CNT-RIESGO-ALTO         PIC 9(05) COMP-5   VALUE 0.
001770    02 WKS-CNT-RIESGO-MEDIO        PIC 9(05) COMP-5   VALUE 0.
001780    02 WKS-CNT-RIESGO-BAJO         PIC 9(05) COMP-5   VALUE 0.
001790    02 FILLER                      PIC X(01).
001800 01 WKS-MASCARA-CNT                PIC Z,ZZZ,ZZ9.
001810 01 WKS-MASCARA-PUNTAJE            PIC Z,ZZ9.
001820 01 WKS-MASCARA-PROMEDIO           PIC Z,ZZ9.99.
001830******************************************************************
001840 PROCEDURE DIVISION.
001850 100-MAIN SECTION.
001860     PERFORM 110-OPEN-DATA
001870     PERFORM 120-LECTURA-INICIAL
001880     PERFORM 130-PROCESA-REGISTROS
001890     PERFORM 140-STADISTICS
001900     PERFORM 150-CLOSE-DATA
001910     STOP RUN.
001920 100-MAIN-E. EXIT.
001930
001940 110-OPEN-DATA SECTION.
001950     ACCEPT WKS-FECHA-EJECUCION FROM DATE YYYYMMDD
001960     OPEN INPUT  WALLETS EVENTS BALANCES
001970          OUTPUT FEATURES SCORES
001980     IF FS-WALLETS = 97
001990        MOVE ZEROS TO FS-WALLETS
002000     END-IF
002010     IF FS-EVENTS = 97
002020        MOVE ZEROS TO FS-EVENTS
002030     END-IF
002040     IF FS-BALANCES = 97
002050        MOVE ZEROS TO FS-BALANCES
002060     END-IF
002070     IF FS-WALLETS NOT = 0 OR FS-EVENTS NOT = 0 OR
002080        FS-BALANCES NOT = 0 OR FS-FEATURES NOT = 0 OR
002090        FS-SCORES NOT = 0
002100        DISPLAY '!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!'
002110                UPON CONSOLE
002120        DISPLAY '       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      '
002130                UPON CONSOLE
002140        DISPLAY ' FILE STATUS WALLETS  : (' FS-WALLETS  ')'
002150                UPON CONSOLE
002160        DISPLAY ' FILE STATUS EVENTS   : (' FS-EVENTS   ')'
002170                UPON CONSOLE
002180        DISPLAY ' FILE STATUS BALANCES : (' FS-BALANCES ')'
002190                UPON CONSOLE
002200        DISPLAY ' FILE STATUS FEATURES : (' FS-FEATURES ')'
002210                UPON CONSOLE
002220        DISPLAY ' FILE STATUS SCORES   : (' FS-SCORES   ')'
002230                UPON CONSOLE
002240        DISPLAY '!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!'
002250                UPON CONSOLE
002260        MOVE 91 TO RETURN-CODE
002270        STOP RUN
002280     ELSE
002290        DISPLAY '************ APERTURA DE ARCHIVOS EXITOSA **********'
002300                UPON CONSOLE
002310     END-IF.
002320 110-OPEN-DATA-E. EXIT.
002330
002340 120-LECTURA-INICIAL SECTION.
002350     PERFORM 800-LEE-WALLETS
002360     PERFORM 810-LEE-EVENTS
002370     PERFORM 820-LEE-BALANCES.
002380 120-LECTURA-INICIAL-E. EXIT.
002390
002400 130-PROCESA-REGISTROS SECTION.
002410     PERFORM 200-PROCESA-WALLET UNTIL FIN-WALLETS.
002420 130-PROCESA-REGISTROS-E. EXIT.
002430
002440 200-PROCESA-WALLET SECTION.
002450     PERFORM 210-VALIDA-DIRECCION
002460     IF DIRECCION-ES-VALIDA
002470        PERFORM 205-INICIALIZA-ACUMULADORES
002480        PERFORM 220-ACUMULA-EVENTOS
002490                UNTIL EV-WALLET-ID NOT = WKS-LLAVE-ACTUAL
002500                   OR FIN-EVENTS
002510        PERFORM 230-ACUMULA-BALANCES
002520                UNTIL BAL-WALLET-ID NOT = WKS-LLAVE-ACTUAL
002530                   OR FIN-BALANCES
002540        PERFORM 240-CALCULA-RAZONES
002550        PERFORM 500-CALCULA-PUNTAJE-CLASICO
002560        PERFORM 260-ESCRIBE-FEATURE
002570        PERFORM 270-ESCRIBE-SCORE
002580        PERFORM 280-ACUMULA-ESTADISTICAS
002590     ELSE
002600        ADD 1 TO WKS-DIRECCIONES-INVALIDAS
002610        IF DEPURACION-SI
002620           DISPLAY 'BWSCRA1-DEPURA: DIRECCION RECHAZADA '
002630                   WLT-WALLET-ID UPON CONSOLE
002640        END-IF
002650        PERFORM 221-DESCARTA-EVENTOS
002660                UNTIL EV-WALLET-ID NOT = WKS-LLAVE-ACTUAL
002670                   OR FIN-EVENTS
002680        PERFORM 231-DESCARTA-BALANCES
002690                UNTIL BAL-WALLET-ID NOT = WKS-LLAVE-ACTUAL
002700                   OR FIN-BALANCES
002710     END-IF
002720     PERFORM 800-LEE-WALLETS.
002730 200-PROCESA-WALLET-E. EXIT.
002740
002750 205-INICIALIZA-ACUMULADORES SECTION.
002760     INITIALIZE WKS-ACUM-BILLETERA
002770     MOVE 0   TO WKS-TOKENS-CNT
002780     MOVE 'N' TO WKS-HA-PRESTADO.
002790 205-INICIALIZA-ACUMULADORES-E. EXIT.
002800
002810 210-VALIDA-DIRECCION SECTION.
002820     MOVE WLT-WALLET-ID TO WKS-LLAVE-ACTUAL
002830     INSPECT WKS-LLAVE-ACTUAL CONVERTING WKS-MAYUSCULAS
002840                                       TO WKS-MINUSCULAS
002850     IF WLT-PREFIJO-0X = '0x' AND WLT-CUERPO-HEX IS HEX-DIGIT
002860        MOVE 1 TO WKS-DIRECCION-VALIDA
002870     ELSE
002880        MOVE 0 TO WKS-DIRECCION-VALIDA
002890     END-IF.
002900 210-VALIDA-DIRECCION-E. EXIT.
002910
002920*    EN EL MODELO CLASICO, LOS CAMPOS DE "TOTAL" GUARDAN EL
002930*    CONTEO DE EVENTOS -- NO LA SUMA DE MONTOS.  LOS MONTOS SE
002940*    LLEVAN APARTE, SOLO PARA CALCULAR LAS RAZONES.
002950 220-ACUMULA-EVENTOS SECTION.
002960     EVALUATE TRUE
002970        WHEN EV-ES-DEPOSITO
002980           ADD 1        TO WKS-CTD-DEPOSITOS
002990           ADD EV-MONTO TO WKS-MTO-DEPOSITOS
003000        WHEN EV-ES-PRESTAMO
003010           ADD 1        TO WKS-CTD-PRESTAMOS
003020           ADD EV-MONTO TO WKS-MTO-PRESTAMOS
003030        WHEN EV-ES-PAGO
003040           ADD 1        TO WKS-CTD-PAGOS
003050           ADD EV-MONTO TO WKS-MTO-PAGOS
003060        WHEN EV-ES-RETIRO
003070           ADD 1        TO WKS-CTD-RETIROS
003080        WHEN EV-ES-LIQUIDACION
003090           ADD 1        TO WKS-CTD-LIQUIDAC
003100     END-EVALUATE
003110     IF WKS-TS-MIN = 0
003120        MOVE EV-FECHA-BLOQUE TO WKS-TS-MIN
003130     ELSE
003140        IF EV-FECHA-BLOQUE < WKS-TS-MIN
003150           MOVE EV-FECHA-BLOQUE TO WKS-TS-MIN
003160        END-IF
003170     END-IF
003180     IF EV-FECHA-BLOQUE > WKS-TS-MAX
003190        MOVE EV-FECHA-BLOQUE TO WKS-TS-MAX
003200     END-IF
003210     PERFORM 810-LEE-EVENTS.
003220 220-ACUMULA-EVENTOS-E. EXIT.
003230
003240 221-DESCARTA-EVENTOS SECTION.
003250     PERFORM 810-LEE-EVENTS.
003260 221-DESCARTA-EVENTOS-E. EXIT.
003270
003280*    LOS TOKENS UNICOS DEL MODELO CLASICO SE CUENTAN DE LOS
003290*    SALDOS (BALANCES), NO DE LOS EVENTOS.
003300 230-ACUMULA-BALANCES SECTION.
003310     ADD BAL-SUMINISTRADO TO WKS-SALDO-SUM
003320     ADD BAL-PRESTADO     TO WKS-SALDO-PREST
003330     IF BAL-SI-HA-PRESTADO
003340        MOVE 'Y' TO WKS-HA-PRESTADO
003350     END-IF
003360     PERFORM 232-REGISTRA-TOKEN
003370     PERFORM 820-LEE-BALANCES.
003380 230-ACUMULA-BALANCES-E. EXIT.
003390
003400 231-DESCARTA-BALANCES SECTION.
003410     PERFORM 820-LEE-BALANCES.
003420 231-DESCARTA-BALANCES-E. EXIT.
003430
003440 232-REGISTRA-TOKEN SECTION.
003450     MOVE 0 TO WKS-TOKEN-ENCONTRADO
003460     IF WKS-TOKENS-CNT > 0
003470        PERFORM 233-BUSCA-TOKEN VARYING WKS-TOK-IDX FROM 1 BY 1
003480                UNTIL WKS-TOK-IDX > WKS-TOKENS-CNT
003490                   OR TOKEN-FUE-ENCONTRADO
003500     END-IF
003510     IF NOT TOKEN-FUE-ENCONTRADO
003520        ADD 1 TO WKS-TOKENS-CNT
003530        MOVE BAL-TOKEN TO WKS-TOKENS-VISTOS (WKS-TOKENS-CNT)
003540     END-IF.
003550 232-REGISTRA-TOKEN-E. EXIT.
003560
003570 233-BUSCA-TOKEN SECTION.
003580     IF WKS-TOKENS-VISTOS (WKS-TOK-IDX) = BAL-TOKEN
003590        MOVE 1 TO WKS-TOKEN-ENCONTRADO
003600     END-IF.
003610 233-BUSCA-TOKEN-E. EXIT.
003620
003630 240-CALCULA-RAZONES SECTION.
003640     IF WKS-MTO-PRESTAMOS > 0
003650        COMPUTE WKS-TASA-PAGO ROUNDED =
003660                WKS-MTO-PAGOS / WKS-MTO-PRESTAMOS
003670        IF WKS-TASA-PAGO > 2
003680           MOVE 2 TO WKS-TASA-PAGO
003690        END-IF
003700     ELSE
003710        MOVE 1 TO WKS-TASA-PAGO
003720     END-IF
003730     IF WKS-MTO-DEPOSITOS > 0
003740        COMPUTE WKS-B2D-RATIO ROUNDED =
003750                WKS-MTO-PRESTAMOS / WKS-MTO-DEPOSITOS
003760        IF WKS-B2D-RATIO > 10
003770           MOVE 10 TO WKS-B2D-RATIO
003780        END-IF
003790     ELSE
003800        MOVE 10 TO WKS-B2D-RATIO
003810     END-IF
003820     COMPUTE WKS-TOTAL-EVENTOS-WLT =
003830             WKS-CTD-DEPOSITOS + WKS-CTD-PRESTAMOS +
003840             WKS-CTD-PAGOS     + WKS-CTD-RETIROS   +
003850             WKS-CTD-LIQUIDAC
003860     IF WKS-TOTAL-EVENTOS-WLT = 0
003870        MOVE 0 TO WKS-DIAS-ACTIVIDAD
003880        MOVE 0 TO WKS-FRECUENCIA
003890     ELSE
003900        COMPUTE WKS-DIAS-ACTIVIDAD ROUNDED =
003910                (WKS-TS-MAX - WKS-TS-MIN) / 86400
003920        IF WKS-DIAS-ACTIVIDAD < 1
003930           MOVE 1 TO WKS-DIAS-ACTIVIDAD
003940        END-IF
003950        COMPUTE WKS-FRECUENCIA ROUNDED =
003960                WKS-TOTAL-EVENTOS-WLT / WKS-DIAS-ACTIVIDAD
003970     END-IF.
003980 240-CALCULA-RAZONES-E. EXIT.
003990
004000 260-ESCRIBE-FEATURE SECTION.
004010     MOVE WKS-LLAVE-ACTUAL     TO FT-WALLET-ID
004020     MOVE WKS-CTD-DEPOSITOS    TO FT-TOT-DEPOSITOS
004030     MOVE WKS-CTD-PRESTAMOS    TO FT-TOT-PRESTAMOS
004040     MOVE WKS-CTD-PAGOS        TO FT-TOT-PAGOS
004050     MOVE WKS-CTD-RETIROS      TO FT-TOT-RETIROS
004060     MOVE WKS-SALDO-SUM        TO FT-SALDO-SUM-ACTUAL
004070     MOVE WKS-SALDO-PREST      TO FT-SALDO-PREST-ACTUAL
004080     MOVE WKS-CTD-DEPOSITOS    TO FT-CTD-DEPOSITOS
004090     MOVE WKS-CTD-PRESTAMOS    TO FT-CTD-PRESTAMOS
004100     MOVE WKS-CTD-PAGOS        TO FT-CTD-PAGOS
004110     MOVE WKS-CTD-RETIROS      TO FT-CTD-RETIROS
004120     MOVE WKS-CTD-LIQUIDAC     TO FT-CTD-LIQUIDACIONES
004130     MOVE WKS-B2D-RATIO        TO FT-RAZON-PREST-DEPOS
004140     MOVE WKS-TASA-PAGO        TO FT-TASA-DE-PAGO
004150     MOVE 0                    TO FT-FACTOR-SALUD
004160     MOVE WKS-TOKENS-CNT       TO FT-TOKENS-UNICOS
004170     MOVE WKS-DIAS-ACTIVIDAD   TO FT-DIAS-ACTIVIDAD
004180     MOVE WKS-FRECUENCIA       TO FT-FRECUENCIA-ACTIVIDAD
004190     MOVE WKS-HA-PRESTADO      TO FT-HA-PRESTADO
004200     MOVE WKS-PUNTAJE          TO FEA-PUNTAJE
004210     WRITE FEA-SALIDA
004220     IF FS-FEATURES NOT = 0
004230        DISPLAY 'ERROR AL GRABAR FEATURES, STATUS: ' FS-FEATURES
004240                'BILLETERA: ' FT-WALLET-ID UPON CONSOLE
004250     END-IF.
004260 260-ESCRIBE-FEATURE-E. EXIT.
004270
004280 270-ESCRIBE-SCORE SECTION.
004290     MOVE WKS-LLAVE-ACTUAL TO SC-WALLET-ID
004300     MOVE WKS-PUNTAJE      TO SC-PUNTAJE
004310     WRITE SCO-SALIDA
004320     IF FS-SCORES NOT = 0
004330        DISPLAY 'ERROR AL GRABAR SCORES, STATUS: ' FS-SCORES
004340                'BILLETERA: ' SC-WALLET-ID UPON CONSOLE
004350     END-IF.
004360 270-ESCRIBE-SCORE-E. EXIT.
004370
004380 280-ACUMULA-ESTADISTICAS SECTION.
004390     ADD 1              TO WKS-BILLETERAS-CALIFICADAS
004400     ADD WKS-PUNTAJE    TO WKS-SUMA-PUNTAJES
004410     IF WKS-PUNTAJE < WKS-PUNTAJE-MINIMO
004420        MOVE WKS-PUNTAJE TO WKS-PUNTAJE-MINIMO
004430     END-IF
004440     IF WKS-PUNTAJE > WKS-PUNTAJE-MAXIMO
004450        MOVE WKS-PUNTAJE TO WKS-PUNTAJE-MAXIMO
004460     END-IF
004470     IF WKS-PUNTAJE < 400
004480        ADD 1 TO WKS-CNT-RIESGO-ALTO
004490     ELSE
004500        IF WKS-PUNTAJE < 700
004510           ADD 1 TO WKS-CNT-RIESGO-MEDIO
004520        ELSE
004530           ADD 1 TO WKS-CNT-RIESGO-BAJO
004540        END-IF
004550     END-IF.
004560 280-ACUMULA-ESTADISTICAS-E. EXIT.
004570
004580******************************************************************
004590*         MOTOR DE PUNTAJE A - CLASICO, EL ORIGINAL (U3)         *
004600******************************************************************
004610 500-CALCULA-PUNTAJE-CLASICO SECTION.
004620     MOVE 1000 TO WKS-PUNTAJE
004630     IF WKS-CTD-LIQUIDAC > 0
004640        IF WKS-CTD-LIQUIDAC > 3
004650           SUBTRACT 900 FROM WKS-PUNTAJE
004660        ELSE
004670           COMPUTE WKS-PUNTAJE = WKS-PUNTAJE -
004680                   (300 * WKS-CTD-LIQUIDAC)
004690        END-IF
004700     END-IF
004710     IF WKS-TASA-PAGO < 0.3
004720        SUBTRACT 200 FROM WKS-PUNTAJE
004730     ELSE
004740        IF WKS-TASA-PAGO < 0.6
004750           SUBTRACT 100 FROM WKS-PUNTAJE
004760        ELSE
004770           IF WKS-TASA-PAGO > 1.2
004780              ADD 50 TO WKS-PUNTAJE
004790           END-IF
004800        END-IF
004810     END-IF
004820     IF WKS-B2D-RATIO > 5.0
004830        SUBTRACT 150 FROM WKS-PUNTAJE
004840     ELSE
004850        IF WKS-B2D-RATIO > 2.0
004860           SUBTRACT 75 FROM WKS-PUNTAJE
004870        ELSE
004880           IF WKS-B2D-RATIO < 0.5
004890              ADD 25 TO WKS-PUNTAJE
004900           END-IF
004910        END-IF
004920     END-IF
004930     IF WKS-DIAS-ACTIVIDAD > 0
004940        IF WKS-FRECUENCIA > 10
004950           SUBTRACT 100 FROM WKS-PUNTAJE
004960        ELSE
004970           IF WKS-FRECUENCIA < 0.1 AND WKS-CTD-PRESTAMOS > 5
004980              SUBTRACT 50 FROM WKS-PUNTAJE
004990           END-IF
005000        END-IF
005010     END-IF
005020     IF WKS-DIAS-ACTIVIDAD < 7 AND WKS-CTD-PRESTAMOS > 3
005030        SUBTRACT 75 FROM WKS-PUNTAJE
005040     ELSE
005050        IF WKS-DIAS-ACTIVIDAD > 365
005060           ADD 50 TO WKS-PUNTAJE
005070        END-IF
005080     END-IF
005090     IF WKS-SALDO-PREST > 0
005100        IF WKS-SALDO-SUM > 1
005110           COMPUTE WKS-DEBT-RATIO ROUNDED =
005120                   WKS-SALDO-PREST / WKS-SALDO-SUM
005130        ELSE
005140           COMPUTE WKS-DEBT-RATIO ROUNDED = WKS-SALDO-PREST / 1
005150        END-IF
005160        IF WKS-DEBT-RATIO > 0.8
005170           SUBTRACT 100 FROM WKS-PUNTAJE
005180        ELSE
005190           IF WKS-DEBT-RATIO < 0.3
005200              ADD 25 TO WKS-PUNTAJE
005210           END-IF
005220        END-IF
005230     END-IF
005240     IF WKS-TOKENS-CNT > 3
005250        ADD 25 TO WKS-PUNTAJE
005260     END-IF
005270     IF WKS-HA-PRESTADO = 'Y' AND WKS-CTD-DEPOSITOS = 0
005280        SUBTRACT 150 FROM WKS-PUNTAJE
005290     END-IF
005300     IF WKS-CTD-DEPOSITOS > 5 AND WKS-CTD-PRESTAMOS > 0 AND
005310        WKS-CTD-LIQUIDAC = 0 AND WKS-TASA-PAGO > 0.8
005320        ADD 100 TO WKS-PUNTAJE
005330     END-IF
005340     IF WKS-PUNTAJE > 1000
005350        MOVE 1000 TO WKS-PUNTAJE
005360     END-IF
005370     IF WKS-PUNTAJE < 0
005380        MOVE 0 TO WKS-PUNTAJE
005390     END-IF.
005400 500-CALCULA-PUNTAJE-CLASICO-E. EXIT.
005410
005420******************************************************************
005430*                  L E C T U R A S   D E   A R C H I V O S        *
005440******************************************************************
005450 800-LEE-WALLETS SECTION.
005460     READ WALLETS
005470        AT END
005480           SET FIN-WALLETS TO TRUE
005490     END-READ
005500     IF NOT FIN-WALLETS
005510        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
005520     END-IF.
005530 800-LEE-WALLETS-E. EXIT.
005540
005550 810-LEE-EVENTS SECTION.
005560     READ EVENTS
005570        AT END
005580           SET FIN-EVENTS TO TRUE
005590           MOVE HIGH-VALUES TO EV-WALLET-ID
005600     END-READ
005610     IF NOT FIN-EVENTS
005620        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
005630     END-IF.
005640 810-LEE-EVENTS-E. EXIT.
005650
005660 820-LEE-BALANCES SECTION.
005670     READ BALANCES
005680        AT END
005690           SET FIN-BALANCES TO TRUE
005700           MOVE HIGH-VALUES TO BAL-WALLET-ID
005710     END-READ
005720     IF NOT FIN-BALANCES
005730        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
005740     END-IF.
005750 820-LEE-BALANCES-E. EXIT.
005760
005770******************************************************************
005780*                  R E P O R T E   D E   R E S U M E N            *
005790******************************************************************
005800 140-STADISTICS SECTION.
005810     IF WKS-BILLETERAS-CALIFICADAS > 0
005820        COMPUTE WKS-PROMEDIO-PUNTAJE ROUNDED =
005830                WKS-SUMA-PUNTAJES / WKS-BILLETERAS-CALIFICADAS
005840     ELSE
005850        MOVE 0 TO WKS-PROMEDIO-PUNTAJE
005860        MOVE 0 TO WKS-PUNTAJE-MINIMO
005870        MOVE 0 TO WKS-PUNTAJE-MAXIMO
005880     END-IF
005890     DISPLAY '****************************************************'
005900     DISPLAY '*        RESUMEN DEL LOTE BWSCRA1 - ENGINE A        *'
005910     DISPLAY '****************************************************'
005920     MOVE    WKS-BILLETERAS-CALIFICADAS TO WKS-MASCARA-CNT
005930     DISPLAY 'BILLETERAS CALIFICADAS     : ' WKS-MASCARA-CNT
005940     MOVE    WKS-DIRECCIONES-INVALIDAS  TO WKS-MASCARA-CNT
005950     DISPLAY 'BILLETERAS DESCARTADAS     : ' WKS-MASCARA-CNT
005960     MOVE    WKS-PROMEDIO-PUNTAJE       TO WKS-MASCARA-PROMEDIO
005970     DISPLAY 'PUNTAJE PROMEDIO           : ' WKS-MASCARA-PROMEDIO
005980     MOVE    WKS-PUNTAJE-MINIMO         TO WKS-MASCARA-PUNTAJE
005990     DISPLAY 'PUNTAJE MINIMO             : ' WKS-MASCARA-PUNTAJE
006000     MOVE    WKS-PUNTAJE-MAXIMO         TO WKS-MASCARA-PUNTAJE
006010     DISPLAY 'PUNTAJE MAXIMO             : ' WKS-MASCARA-PUNTAJE
006020     MOVE    WKS-CNT-RIESGO-ALTO        TO WKS-MASCARA-CNT
006030     DISPLAY 'HIGH RISK   (0-399)        : ' WKS-MASCARA-CNT
006040     MOVE    WKS-CNT-RIESGO-MEDIO       TO WKS-MASCARA-CNT
006050     DISPLAY 'MEDIUM RISK (400-699)      : ' WKS-MASCARA-CNT
006060     MOVE    WKS-CNT-RIESGO-BAJO        TO WKS-MASCARA-CNT
006070     DISPLAY 'LOW RISK    (700-1000)     : ' WKS-MASCARA-CNT
006080     DISPLAY '****************************************************'.
006090 140-STADISTICS-E. EXIT.
006100
006110 150-CLOSE-DATA SECTION.
006120     CLOSE WALLETS EVENTS BALANCES FEATURES SCORES.
006130 150-CLOSE-DATA-E. EXIT.
