000100******************************************************************
000200*                    P U N T A J E   D E   R I E S G O
000300*----------------------------------------------------------------*
000400* MIEMBRO      : BWSCOR                                          *
000500* APLICACION   : BILLETERA CRIPTO / SCORING DE RIESGO             *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO DE SALIDA SCORES -- UN         *
000700*             : REGISTRO POR BILLETERA CON SU PUNTAJE FINAL DE     *
000800*             : RIESGO (0000-0999), PRODUCTO DE LA CORRIDA DEL      *
000900*             : LOTE SOBRE WALLETS + EVENTS + BALANCES.             *
001000* HISTORIA     :                                                  *
001100*  07/01/2026  PEDR  TCK-40551  CREACION INICIAL DEL LAYOUT       *
001200******************************************************************
001300 01  SC-RESULTADO.
001400     02  SC-WALLET-ID               PIC X(42).
001500     02  SC-PUNTAJE                 PIC 9(04).
