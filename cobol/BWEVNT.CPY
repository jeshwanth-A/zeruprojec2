000100******************************************************************
000200*                 H I S T O R I C O   D E   M O V I M I E N T O S
000300*----------------------------------------------------------------*
000400* MIEMBRO      : BWEVNT                                          *
000500* APLICACION   : BILLETERA CRIPTO / SCORING DE RIESGO             *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO EVENTS -- UN REGISTRO POR      *
000700*             : MOVIMIENTO (DEPOSITO, PRESTAMO, PAGO, RETIRO O     *
000800*             : LIQUIDACION) DE UNA BILLETERA.  ORDENADO POR       *
000900*             : LLAVE DE BILLETERA Y LUEGO POR FECHA-HORA DEL      *
001000*             : BLOQUE (BLOCK-TIME).                               *
001100* HISTORIA     :                                                  *
001200*  07/01/2026  PEDR  TCK-40551  CREACION INICIAL DEL LAYOUT       *
001300******************************************************************
001400 01  EV-MOVIMIENTO.
001500     02  EV-WALLET-ID           PIC X(42).
001600     02  EV-TIPO                PIC X(01).
001700         88  EV-ES-DEPOSITO             VALUE 'M'.
001800         88  EV-ES-PRESTAMO             VALUE 'B'.
001900         88  EV-ES-PAGO                 VALUE 'R'.
002000         88  EV-ES-RETIRO               VALUE 'D'.
002100         88  EV-ES-LIQUIDACION          VALUE 'L'.
002200     02  EV-FECHA-BLOQUE        PIC 9(10).
002300     02  EV-MONTO               PIC S9(11)V9(02)
002400                                SIGN IS LEADING SEPARATE CHARACTER.
002500     02  EV-TOKEN               PIC X(08).
002600     02  EV-COLATERAL-EMBARGADO PIC S9(11)V9(02)
002700                                SIGN IS LEADING SEPARATE CHARACTER.
