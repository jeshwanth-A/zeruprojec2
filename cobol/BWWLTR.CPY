000100******************************************************************
000200*              M A E S T R O   S O L I C I T U D   B I L L E T E R A
000300*----------------------------------------------------------------*
000400* MIEMBRO      : BWWLTR                                          *
000500* APLICACION   : BILLETERA CRIPTO / SCORING DE RIESGO             *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO DE ENTRADA WALLETS, UN        *
000700*             : REGISTRO POR DIRECCION DE BILLETERA A CALIFICAR   *
000800* HISTORIA     :                                                  *
000900*  07/01/2026  PEDR  TCK-40551  CREACION INICIAL DEL LAYOUT       *
001000******************************************************************
001100 01  WLT-SOLICITUD.
001200     02  WLT-WALLET-ID          PIC X(42).
001300     02  WLT-WALLET-ID-R REDEFINES WLT-WALLET-ID.
001400         03  WLT-PREFIJO-0X     PIC X(02).
001500         03  WLT-CUERPO-HEX     PIC X(40).
