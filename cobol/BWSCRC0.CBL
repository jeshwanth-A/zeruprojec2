000010******************************************************************
000020* FECHA       : 15/03/1987                                       *
000030* PROGRAMADOR : JORGE ALBERTO PEREZ SOLIS (JAPS)                 *
000040* APLICACION  : BILLETERA CRIPTO / SCORING DE RIESGO             *
000050* PROGRAMA    : BWSCRC0                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CALCULA EL PUNTAJE DE RIESGO CONSOLIDADO DE CADA *
000080*             : BILLETERA, A PARTIR DE SU HISTORIAL DE EVENTOS   *
000090*             : (DEPOSITOS, PRESTAMOS, PAGOS, RETIROS Y          *
000100*             : LIQUIDACIONES) Y DE SUS SALDOS ACTUALES.  ES LA  *
000110*             : VERSION PRIMARIA/PRODUCTIVA DEL MOTOR (ENGINE C).*
000120* ARCHIVOS    : WALLETS=E,EVENTS=E,BALANCES=E,SCORES=S,FEATURES=S*
000130* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
000140* PROGRAMA(S) : NO APLICA                                         *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. BWSCRC0.
000180 AUTHOR. JORGE ALBERTO PEREZ SOLIS.
000190 INSTALLATION. DEPARTAMENTO DE SISTEMAS - RIESGO CREDITICIO.
000200 DATE-WRITTEN. 15/03/1987.
000210 DATE-COMPILED.
000220 SECURITY. USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
000230******************************************************************
000240*                 H I S T O R I A L   D E   C A M B I O S         *
000250*------------------------------------------------------------------
000260* FECHA        PROGR.   TICKET      DESCRIPCION
000270*------------------------------------------------------------------
000280* 15/03/1987   JAPS     BW-0001     VERSION INICIAL DEL MOTOR DE
000290*                                   PUNTAJE CONSOLIDADO (ENGINE C).
000300*                                   TABLA DE CARACTERISTICAS EN
000310*                                   MEMORIA CON OCCURS DEPENDING ON.
000320* 02/09/1988   JAPS     BW-0014     SE AGREGA CALCULO DE FACTOR DE
000330*                                   SALUD (SUPLIDO/PRESTADO) CON
000340*                                   TOPE DE 100.
000350* 21/06/1991   CRVM     BW-0037     SE AGREGA CONTEO DE TOKENS
000360*                                   UNICOS Y BONIFICACION POR
000370*                                   DIVERSIDAD DE TOKENS.
000380* 04/02/1993   CRVM     BW-0058     CORRECCION: LA FRECUENCIA DE
000390*                                   ACTIVIDAD NO CONSIDERABA LOS
000400*                                   EVENTOS DE LIQUIDACION EN EL
000410*                                   RANGO DE FECHAS.
000420* 30/11/1998   MRV      BW-Y2K01    REVISION Y2K DEL PROGRAMA. LAS
000430*                                   FECHAS DE EVENTO (EV-FECHA-
000440*                                   BLOQUE) SON SEGUNDOS EPOCH DE
000450*                                   10 DIGITOS Y NO DEPENDEN DE
000460*                                   SIGLO; NO SE REQUIRIO CAMBIO DE
000470*                                   CODIGO, SOLO CERTIFICACION.
000480* 17/05/2004   MRV      BW-0102     SE AGREGA REPORTE DE
000490*                                   DISTRIBUCION DE RIESGO EN TRES
000500*                                   BANDAS AL FINAL DEL LOTE.
000510* 07/01/2026   PEDR     TCK-40551   SE AJUSTA REGLA DE LIQUIDACIONES
000520*                                   A -50 POR EVENTO CON TOPE DE 300
000530*                                   (ANTES -300 POR EVENTO SIN TOPE)
000540*                                   Y SE AGREGA REGLA DE PRESTAMO
000550*                                   SIN DEPOSITO. VERSION VIGENTE.
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'
000620     UPSI-0 IS WS-REPROCESO ON  STATUS IS REPROCESO-SI
000630                            OFF STATUS IS REPROCESO-NO.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT WALLETS  ASSIGN TO WALLETS
000670            FILE STATUS  IS FS-WALLETS.
000680     SELECT EVENTS   ASSIGN TO EVENTS
000690            FILE STATUS  IS FS-EVENTS.
000700     SELECT BALANCES ASSIGN TO BALANCES
000710            FILE STATUS  IS FS-BALANCES.
000720     SELECT FEATURES ASSIGN TO FEATURES
000730            FILE STATUS  IS FS-FEATURES.
000740     SELECT SCORES   ASSIGN TO SCORES.
000750     SELECT WKS-ORDEN-PUNTAJES ASSIGN TO SORTWK1.
000760 DATA DIVISION.
000770 FILE SECTION.
000780******************************************************************
000790*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000800******************************************************************
000810*   LISTA DE BILLETERAS A CALIFICAR
000820 FD WALLETS.
000830    COPY BWWLTR.
000840*   HISTORICO DE MOVIMIENTOS DE TODAS LAS BILLETERAS
000850 FD EVENTS.
000860    COPY BWEVNT.
000870*   SALDOS ACTUALES POR BILLETERA Y TOKEN
000880 FD BALANCES.
000890    COPY BWBALN.
000900*   SALIDA DE CARACTERISTICAS + PUNTAJE POR BILLETERA
000910 FD FEATURES.
000920 01  FEA-SALIDA.
000930     COPY BWFEAT.
000940     02  FEA-PUNTAJE                PIC 9(04).
000950     02  FILLER                     PIC X(01).
000960*   SALIDA DE PUNTAJE POR BILLETERA (LA LLENA EL SORT)
000970 FD SCORES.
000980 01  SCO-SALIDA.
000990     COPY BWSCOR.
001000*   ARCHIVO DE TRABAJO DEL SORT DE PUNTAJES
001010 SD WKS-ORDEN-PUNTAJES.
001020 01  WKS-SO-REGISTRO.
001030     COPY BWSCOR.
001040 WORKING-STORAGE SECTION.
001050******************************************************************
001060*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001070******************************************************************
001080 01 WKS-FS-STATUS.
001090    02 WKS-STATUS.
001100       04 FS-WALLETS              PIC 9(02) VALUE ZEROES.
001110       04 FSE-WALLETS.
001120          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001130          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001140          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001150       04 FS-EVENTS               PIC 9(02) VALUE ZEROES.
001160       04 FSE-EVENTS.
001170          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001180          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001190          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001200       04 FS-BALANCES             PIC 9(02) VALUE ZEROES.
001210       04 FSE-BALANCES.
001220          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001230          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001240          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001250       04 FS-FEATURES             PIC 9(02) VALUE ZEROES.
001260       04 FSE-FEATURES.
001270          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001280          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001290          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001300*      VARIABLES RUTINA DE FSE
001310       04 PROGRAMA                PIC X(08) VALUE SPACES.
001320       04 ARCHIVO                 PIC X(08) VALUE SPACES.
001330       04 ACCION                  PIC X(10) VALUE SPACES.
001340       04 LLAVE                   PIC X(42) VALUE SPACES.
001350      04 FILLER                  PIC X(04) VALUE SPACES.
001360******************************************************************
001370*                  B A N D E R A S   D E   F I N                 *
001380******************************************************************
001390 01 WKS-FLAGS-EOF.
001400    02 WKS-EOF-WALLETS            PIC 9(01) VALUE 0.
001410       88 FIN-WALLETS                       VALUE 1.
001420    02 WKS-EOF-EVENTS             PIC 9(01) VALUE 0.
001430       88 FIN-EVENTS                        VALUE 1.
001440    02 WKS-EOF-BALANCES           PIC 9(01) VALUE 0.
001450       88 FIN-BALANCES                      VALUE 1.
001460    02 WKS-DIRECCION-VALIDA       PIC 9(01) VALUE 0.
001470       88 DIRECCION-ES-VALIDA               VALUE 1.
001480       88 DIRECCION-NO-VALIDA               VALUE 0.
001490    02 WKS-TOKEN-ENCONTRADO       PIC 9(01) VALUE 0.
001500       88 TOKEN-FUE-ENCONTRADO              VALUE 1.
001510    02 WKS-ERROR-PROCESO          PIC 9(01) VALUE 0.
001520       88 HUBO-ERROR-PROCESO                VALUE 1.
001530   02 FILLER                     PIC X(01).
001540******************************************************************
001550*     RUTINA DE VALIDACION DE DIRECCION (LLAVE DE TRABAJO)       *
001560******************************************************************
001570 01 WKS-LLAVE-ACTUAL               PIC X(42).
001580 01 WKS-LLAVE-ACTUAL-R REDEFINES WKS-LLAVE-ACTUAL.
001590    02 WKS-LLAVE-PREFIJO           PIC X(02).
001600    02 WKS-LLAVE-CUERPO            PIC X(40).
001610 01 WKS-MAYUSCULAS                 PIC X(26)
001620                             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001630 01 WKS-MINUSCULAS                 PIC X(26)
001640                             VALUE 'abcdefghijklmnopqrstuvwxyz'.
001650******************************************************************
001660*         TABLA DE TOKENS VISTOS (DE USO POR BILLETERA)          *
001670******************************************************************
001680 01 WKS-TOKENS-CNT                 PIC 9(03) COMP-5 VALUE 0.
001690 01 WKS-TOKENS-VISTOS              PIC X(08) OCCURS 40 TIMES.
001700 01 WKS-TOKENS-VISTOS-R REDEFINES WKS-TOKENS-VISTOS
001710                                   PIC X(320).
001720 01 WKS-TOK-IDX                    PIC 9(03) COMP-5 VALUE 0.
001730******************************************************************
001740*      TABLA DE CARACTERISTICAS EN MEMORIA (UNA POR BILLETERA)   *
001750******************************************************************
001760 01 WKS-TABLA-CARACTERISTICAS.
001770    02 WKS-CARACT-CNT              PIC 9(05) COMP-5 VALUE 0.
001780    02 WKS-CARACT-TAB OCCURS 0 TO 20000 TIMES
001790                       DEPENDING ON WKS-CARACT-CNT
001800                       ASCENDING KEY WKS-CT-WALLET-ID
001810                       INDEXED   BY WKS-CT-IDX.
001820       03 WKS-CT-WALLET-ID         PIC X(42).
001830       03 WKS-CT-TOT-DEPOSITOS     PIC S9(13)V9(02) VALUE 0.
001840       03 WKS-CT-TOT-PRESTAMOS     PIC S9(13)V9(02) VALUE 0.
001850       03 WKS-CT-TOT-PAGOS         PIC S9(13)V9(02) VALUE 0.
001860       03 WKS-CT-TOT-RETIROS       PIC S9(13)V9(02) VALUE 0.
001870       03 WKS-CT-SALDO-SUM         PIC S9(13)V9(02) VALUE 0.
001880       03 WKS-CT-SALDO-PREST       PIC S9(13)V9(02) VALUE 0.
001890       03 WKS-CT-CTD-DEPOSITOS     PIC 9(05) COMP-5   VALUE 0.
001900       03 WKS-CT-CTD-PRESTAMOS     PIC 9(05) COMP-5   VALUE 0.
001910       03 WKS-CT-CTD-PAGOS         PIC 9(05) COMP-5   VALUE 0.
001920       03 WKS-CT-CTD-RETIROS       PIC 9(05) COMP-5   VALUE 0.
001930       03 WKS-CT-CTD-LIQUIDAC      PIC 9(05) COMP-5   VALUE 0.
001940       03 WKS-CT-B2D-RATIO         PIC S9(03)V9(04)  VALUE 0.
001950       03 WKS-CT-TASA-PAGO         PIC S9(03)V9(04)  VALUE 0.
001960       03 WKS-CT-FACTOR-SALUD      PIC S9(03)V9(04)  VALUE 0.
001970       03 WKS-CT-TOKENS-UNICOS     PIC 9(03) COMP-5   VALUE 0.
001980       03 WKS-CT-DIAS-ACTIVIDAD    PIC S9(05)V9(02)  VALUE 0.
001990       03 WKS-CT-FRECUENCIA        PIC S9(05)V9(04)  VALUE 0.
002000       03 WKS-CT-HA-PRESTADO       PIC X(01)         VALUE 'N'.
002010       03 WKS-CT-TS-MIN            PIC 9(10) COMP-5  VALUE 0.
002020       03 WKS-CT-TS-MAX            PIC 9(10) COMP-5  VALUE 0.
002030       03 WKS-CT-PUNTAJE           PIC S9(05) COMP-5 VALUE 0.
002040       03 FILLER                   PIC X(02).
002050******************************************************************
002060*             RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
002070******************************************************************
002080 77 WKS-TOTAL-REGISTROS-LEIDOS     PIC 9(07) COMP-5 VALUE 0.
002090 77 WKS-DIRECCIONES-INVALIDAS      PIC 9(07) COMP-5 VALUE 0.
002100 77 WKS-TOTAL-EVENTOS-WLT          PIC 9(05) COMP-5 VALUE 0.
002110 01 WKS-DIVISORES.
002120    02 WKS-DIVISOR-MONTO           PIC S9(13)V9(02) VALUE 0.
002130    02 WKS-DIVISOR-DIAS            PIC S9(05)V9(02) VALUE 0.
002140    02 WKS-PENALIZACION            PIC S9(05) COMP-5 VALUE 0.
002150   02 FILLER                      PIC X(01).
002160 01 WKS-FECHA-EJECUCION             PIC 9(08) VALUE ZEROES.
002170 01 WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
002180    02 WKS-FE-ANIO                 PIC 9(04).
002190    02 WKS-FE-MES                  PIC 9(02).
002200    02 WKS-FE-DIA                  PIC 9(02).
002210******************************************************************
002220*                 VARIABLES DE ESTADISTICAS FINALES               *
002230******************************************************************
002240 01 WKS-ESTADISTICAS.
002250    02 WKS-SUMA-PUNTAJES           PIC S9(09) COMP-5  VALUE 0.
002260    02 WKS-PUNTAJE-MINIMO          PIC S9(05) COMP-5  VALUE 9999.
002270    02 WKS-PUNTAJE-MAXIMO          PIC S9(05) COMP-5  VALUE -9999.
002280    02 WKS-PROMEDIO-PUNTAJE        PIC S9(05)V9(02)   VALUE 0.
002290    02 WKS-CNT-RIESGO-ALTO         PIC 9(05) COMP-5   VALUE 0.
002300    02 WKS-CNT-RIESGO-MEDIO        PIC 9(05) COMP-5   VALUE 0.
002310    02 WKS-CNT-RIESGO-BAJO         PIC 9(05) COMP-5   VALUE 0.
002320   02 FILLER                      PIC X(01).
002330 01 WKS-MASCARA-CNT                PIC Z,ZZZ,ZZ9.
002340 01 WKS-MASCARA-PUNTAJE            PIC Z,ZZ9.
002350 01 WKS-MASCARA-PROMEDIO           PIC Z,ZZ9.99.
002360******************************************************************
002370 PROCEDURE DIVISION.
002380******************************************************************
002390*               S E C C I O N    P R I N C I P A L                *
002400******************************************************************
002410 000-MAIN SECTION.
002420     IF REPROCESO-SI
002430        PERFORM 001-AVISA-REPROCESO
002440     END-IF
002450     PERFORM 010-APERTURA-ARCHIVOS
002460     PERFORM 800-LEE-WALLETS
002470     PERFORM 810-LEE-EVENTS
002480     PERFORM 820-LEE-BALANCES
002490     PERFORM 100-CARGA-CARACTERISTICAS
002500     PERFORM 200-CALCULA-Y-GRABA-PUNTAJES
002510     PERFORM 900-ESTADISTICAS
002520     PERFORM 990-CIERRA-ARCHIVOS
002530     STOP RUN.
002540 000-MAIN-E. EXIT.
002550*    UPSI-0 EN 1 INDICA CORRIDA DE REPROCESO (RECALCULO DE UN LOTE
002560*    YA PUNTEADO POR ERROR EN LOS ARCHIVOS FUENTE). EL OPERADOR LO
002570*    ENCIENDE EN EL JCL/PARM CUANDO EL JEFE DE LOTE ASI LO INDIQUE.
002580 001-AVISA-REPROCESO SECTION.
002590     DISPLAY '******************************************************'
002600             UPON CONSOLE
002610     DISPLAY '*   BWSCRC0 - CORRIDA DE REPROCESO (UPSI-0 ENCENDIDO) *'
002620             UPON CONSOLE
002630     DISPLAY '*   SE RECALCULAN PUNTAJES SOBRE LOTE YA PROCESADO    *'
002640             UPON CONSOLE
002650     DISPLAY '******************************************************'
002660             UPON CONSOLE.
002670 001-AVISA-REPROCESO-E. EXIT.
002680
002690 010-APERTURA-ARCHIVOS SECTION.
002700     ACCEPT WKS-FECHA-EJECUCION FROM DATE YYYYMMDD
002710     MOVE   'BWSCRC0'  TO   PROGRAMA
002720     OPEN INPUT  WALLETS EVENTS BALANCES
002730          OUTPUT FEATURES
002740     IF FS-WALLETS NOT EQUAL 0
002750        MOVE 'OPEN'      TO   ACCION
002760        MOVE SPACES      TO   LLAVE
002770        MOVE 'WALLETS'   TO   ARCHIVO
002780        CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002790                                FS-WALLETS, FSE-WALLETS
002800        DISPLAY '>>> ERROR AL ABRIR ARCHIVO WALLETS <<<' UPON CONSOLE
002810        MOVE 91 TO RETURN-CODE
002820        STOP RUN
002830     END-IF
002840     IF FS-EVENTS NOT EQUAL 0
002850        MOVE 'OPEN'      TO   ACCION
002860        MOVE SPACES      TO   LLAVE
002870        MOVE 'EVENTS'    TO   ARCHIVO
002880        CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002890                                FS-EVENTS, FSE-EVENTS
002900        DISPLAY '>>> ERROR AL ABRIR ARCHIVO EVENTS <<<' UPON CONSOLE
002910        MOVE 91 TO RETURN-CODE
002920        STOP RUN
002930     END-IF
002940     IF FS-BALANCES NOT EQUAL 0
002950        MOVE 'OPEN'      TO   ACCION
002960        MOVE SPACES      TO   LLAVE
002970        MOVE 'BALANCES'  TO   ARCHIVO
002980        CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002990                                FS-BALANCES, FSE-BALANCES
003000        DISPLAY '>>> ERROR AL ABRIR ARCHIVO BALANCES <<<' UPON CONSOLE
003010        MOVE 91 TO RETURN-CODE
003020        STOP RUN
003030     END-IF
003040     IF FS-FEATURES NOT EQUAL 0
003050        MOVE 'OPEN'      TO   ACCION
003060        MOVE SPACES      TO   LLAVE
003070        MOVE 'FEATURES'  TO   ARCHIVO
003080        CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003090                                FS-FEATURES, FSE-FEATURES
003100        DISPLAY '>>> ERROR AL ABRIR ARCHIVO FEATURES <<<' UPON CONSOLE
003110        MOVE 91 TO RETURN-CODE
003120        STOP RUN
003130     END-IF.
003140 010-APERTURA-ARCHIVOS-E. EXIT.
003150
003160******************************************************************
003170*      P R I M E R A   P A S A D A :  C A R A C T E R I S T I C A S
003180******************************************************************
003190 100-CARGA-CARACTERISTICAS SECTION.
003200     PERFORM 110-PROCESA-WALLET UNTIL FIN-WALLETS.
003210 100-CARGA-CARACTERISTICAS-E. EXIT.
003220
003230 110-PROCESA-WALLET SECTION.
003240     PERFORM 111-VALIDA-DIRECCION
003250     IF DIRECCION-ES-VALIDA
003260        ADD 1 TO WKS-CARACT-CNT
003270        SET WKS-CT-IDX TO WKS-CARACT-CNT
003280        INITIALIZE WKS-CARACT-TAB (WKS-CT-IDX)
003290        MOVE WKS-LLAVE-ACTUAL     TO WKS-CT-WALLET-ID (WKS-CT-IDX)
003300        MOVE 'N'                  TO WKS-CT-HA-PRESTADO (WKS-CT-IDX)
003310        MOVE 0                    TO WKS-TOKENS-CNT
003320        PERFORM 120-ACUMULA-EVENTOS
003330                UNTIL EV-WALLET-ID NOT = WKS-LLAVE-ACTUAL
003340                   OR FIN-EVENTS
003350        MOVE WKS-TOKENS-CNT        TO WKS-CT-TOKENS-UNICOS (WKS-CT-IDX)
003360        PERFORM 130-ACUMULA-BALANCES
003370                UNTIL BAL-WALLET-ID NOT = WKS-LLAVE-ACTUAL
003380                   OR FIN-BALANCES
003390        PERFORM 140-CALCULA-RAZONES
003400     ELSE
003410        ADD 1 TO WKS-DIRECCIONES-INVALIDAS
003420        DISPLAY 'DIRECCION INVALIDA DESCARTADA, PREFIJO: '
003430                WKS-LLAVE-PREFIJO UPON CONSOLE
003440        PERFORM 121-DESCARTA-EVENTOS
003450                UNTIL EV-WALLET-ID NOT = WKS-LLAVE-ACTUAL
003460                   OR FIN-EVENTS
003470        PERFORM 131-DESCARTA-BALANCES
003480                UNTIL BAL-WALLET-ID NOT = WKS-LLAVE-ACTUAL
003490                   OR FIN-BALANCES
003500     END-IF
003510     PERFORM 800-LEE-WALLETS.
003520 110-PROCESA-WALLET-E. EXIT.
003530
003540 111-VALIDA-DIRECCION SECTION.
003550     MOVE WLT-WALLET-ID TO WKS-LLAVE-ACTUAL
003560     INSPECT WKS-LLAVE-ACTUAL CONVERTING WKS-MAYUSCULAS
003570                                       TO WKS-MINUSCULAS
003580     IF WLT-PREFIJO-0X = '0x' AND WLT-CUERPO-HEX IS HEX-DIGIT
003590        MOVE 1 TO WKS-DIRECCION-VALIDA
003600     ELSE
003610        MOVE 0 TO WKS-DIRECCION-VALIDA
003620     END-IF.
003630 111-VALIDA-DIRECCION-E. EXIT.
003640
003650 120-ACUMULA-EVENTOS SECTION.
003660     IF EV-ES-DEPOSITO
003670        ADD EV-MONTO TO WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX)
003680        ADD 1         TO WKS-CT-CTD-DEPOSITOS (WKS-CT-IDX)
003690        PERFORM 122-REGISTRA-TOKEN
003700     END-IF
003710     IF EV-ES-PRESTAMO
003720        ADD EV-MONTO TO WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX)
003730        ADD 1         TO WKS-CT-CTD-PRESTAMOS (WKS-CT-IDX)
003740        PERFORM 122-REGISTRA-TOKEN
003750     END-IF
003760     IF EV-ES-PAGO
003770        ADD EV-MONTO TO WKS-CT-TOT-PAGOS (WKS-CT-IDX)
003780        ADD 1         TO WKS-CT-CTD-PAGOS (WKS-CT-IDX)
003790        PERFORM 122-REGISTRA-TOKEN
003800     END-IF
003810     IF EV-ES-RETIRO
003820        ADD EV-MONTO TO WKS-CT-TOT-RETIROS (WKS-CT-IDX)
003830        ADD 1         TO WKS-CT-CTD-RETIROS (WKS-CT-IDX)
003840        PERFORM 122-REGISTRA-TOKEN
003850     END-IF
003860     IF EV-ES-LIQUIDACION
003870        ADD 1         TO WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX)
003880     END-IF
003890     IF WKS-CT-TS-MIN (WKS-CT-IDX) = 0
003900        MOVE EV-FECHA-BLOQUE TO WKS-CT-TS-MIN (WKS-CT-IDX)
003910     ELSE
003920        IF EV-FECHA-BLOQUE < WKS-CT-TS-MIN (WKS-CT-IDX)
003930           MOVE EV-FECHA-BLOQUE TO WKS-CT-TS-MIN (WKS-CT-IDX)
003940        END-IF
003950     END-IF
003960     IF EV-FECHA-BLOQUE > WKS-CT-TS-MAX (WKS-CT-IDX)
003970        MOVE EV-FECHA-BLOQUE TO WKS-CT-TS-MAX (WKS-CT-IDX)
003980     END-IF
003990     PERFORM 810-LEE-EVENTS.
004000 120-ACUMULA-EVENTOS-E. EXIT.
004010
004020 121-DESCARTA-EVENTOS SECTION.
004030     PERFORM 810-LEE-EVENTS.
004040 121-DESCARTA-EVENTOS-E. EXIT.
004050
004060*    SE GUARDA EL TOKEN VISTO EN TABLA TEMPORAL PARA EVITAR
004070*    CONTAR EL MISMO TOKEN DOS VECES EN LA MISMA BILLETERA
004080 122-REGISTRA-TOKEN SECTION.
004090     MOVE 0 TO WKS-TOKEN-ENCONTRADO
004100     IF WKS-TOKENS-CNT > 0
004110        PERFORM 123-BUSCA-TOKEN VARYING WKS-TOK-IDX FROM 1 BY 1
004120                UNTIL WKS-TOK-IDX > WKS-TOKENS-CNT
004130                   OR TOKEN-FUE-ENCONTRADO
004140     END-IF
004150     IF NOT TOKEN-FUE-ENCONTRADO
004160        ADD 1 TO WKS-TOKENS-CNT
004170        MOVE EV-TOKEN TO WKS-TOKENS-VISTOS (WKS-TOKENS-CNT)
004180     END-IF.
004190 122-REGISTRA-TOKEN-E. EXIT.
004200
004210 123-BUSCA-TOKEN SECTION.
004220     IF WKS-TOKENS-VISTOS (WKS-TOK-IDX) = EV-TOKEN
004230        MOVE 1 TO WKS-TOKEN-ENCONTRADO
004240     END-IF.
004250 123-BUSCA-TOKEN-E. EXIT.
004260
004270 130-ACUMULA-BALANCES SECTION.
004280     ADD BAL-SUMINISTRADO TO WKS-CT-SALDO-SUM   (WKS-CT-IDX)
004290     ADD BAL-PRESTADO TO WKS-CT-SALDO-PREST (WKS-CT-IDX)
004300     IF BAL-SI-HA-PRESTADO
004310        MOVE 'Y' TO WKS-CT-HA-PRESTADO (WKS-CT-IDX)
004320     END-IF
004330     PERFORM 820-LEE-BALANCES.
004340 130-ACUMULA-BALANCES-E. EXIT.
004350
004360 131-DESCARTA-BALANCES SECTION.
004370     PERFORM 820-LEE-BALANCES.
004380 131-DESCARTA-BALANCES-E. EXIT.
004390
004400*    CALCULA LAS RAZONES Y FACTORES DEL MODELO CONSOLIDADO (U2)
004410 140-CALCULA-RAZONES SECTION.
004420*    RAZON PRESTAMO / DEPOSITO, TOPE 10
004430     IF WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX) > 1
004440        MOVE WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX) TO WKS-DIVISOR-MONTO
004450     ELSE
004460        MOVE 1 TO WKS-DIVISOR-MONTO
004470     END-IF
004480     COMPUTE WKS-CT-B2D-RATIO (WKS-CT-IDX) ROUNDED =
004490             WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) / WKS-DIVISOR-MONTO
004500     IF WKS-CT-B2D-RATIO (WKS-CT-IDX) > 10
004510        MOVE 10 TO WKS-CT-B2D-RATIO (WKS-CT-IDX)
004520     END-IF
004530*    TASA DE PAGO (SIN TOPE)
004540     IF WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) > 1
004550        MOVE WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) TO WKS-DIVISOR-MONTO
004560     ELSE
004570        MOVE 1 TO WKS-DIVISOR-MONTO
004580     END-IF
004590     COMPUTE WKS-CT-TASA-PAGO (WKS-CT-IDX) ROUNDED =
004600             WKS-CT-TOT-PAGOS (WKS-CT-IDX) / WKS-DIVISOR-MONTO
004610*    FACTOR DE SALUD, TOPE 100
004620     IF WKS-CT-SALDO-PREST (WKS-CT-IDX) > 0
004630        IF WKS-CT-SALDO-PREST (WKS-CT-IDX) > 1
004640           MOVE WKS-CT-SALDO-PREST (WKS-CT-IDX) TO WKS-DIVISOR-MONTO
004650        ELSE
004660           MOVE 1 TO WKS-DIVISOR-MONTO
004670        END-IF
004680        COMPUTE WKS-CT-FACTOR-SALUD (WKS-CT-IDX) ROUNDED =
004690                WKS-CT-SALDO-SUM (WKS-CT-IDX) / WKS-DIVISOR-MONTO
004700        IF WKS-CT-FACTOR-SALUD (WKS-CT-IDX) > 100
004710           MOVE 100 TO WKS-CT-FACTOR-SALUD (WKS-CT-IDX)
004720        END-IF
004730     ELSE
004740        MOVE 100 TO WKS-CT-FACTOR-SALUD (WKS-CT-IDX)
004750     END-IF
004760*    DIAS DE ACTIVIDAD ((MAX TS - MIN TS) / 86400)
004770     IF WKS-CT-TS-MAX (WKS-CT-IDX) = 0 AND
004780        WKS-CT-TS-MIN (WKS-CT-IDX) = 0
004790        MOVE 0 TO WKS-CT-DIAS-ACTIVIDAD (WKS-CT-IDX)
004800     ELSE
004810        COMPUTE WKS-CT-DIAS-ACTIVIDAD (WKS-CT-IDX) ROUNDED =
004820                (WKS-CT-TS-MAX (WKS-CT-IDX) -
004830                 WKS-CT-TS-MIN (WKS-CT-IDX)) / 86400
004840     END-IF
004850*    FRECUENCIA DE ACTIVIDAD (EVENTOS / MAX(DIAS,1))
004860     COMPUTE WKS-TOTAL-EVENTOS-WLT =
004870             WKS-CT-CTD-DEPOSITOS (WKS-CT-IDX) +
004880             WKS-CT-CTD-PRESTAMOS (WKS-CT-IDX) +
004890             WKS-CT-CTD-PAGOS     (WKS-CT-IDX) +
004900             WKS-CT-CTD-RETIROS   (WKS-CT-IDX) +
004910             WKS-CT-CTD-LIQUIDAC  (WKS-CT-IDX)
004920     IF WKS-TOTAL-EVENTOS-WLT = 0
004930        MOVE 0 TO WKS-CT-FRECUENCIA (WKS-CT-IDX)
004940     ELSE
004950        IF WKS-CT-DIAS-ACTIVIDAD (WKS-CT-IDX) > 1
004960           MOVE WKS-CT-DIAS-ACTIVIDAD (WKS-CT-IDX) TO WKS-DIVISOR-DIAS
004970        ELSE
004980           MOVE 1 TO WKS-DIVISOR-DIAS
004990        END-IF
005000        COMPUTE WKS-CT-FRECUENCIA (WKS-CT-IDX) ROUNDED =
005010                WKS-TOTAL-EVENTOS-WLT / WKS-DIVISOR-DIAS
005020     END-IF.
005030 140-CALCULA-RAZONES-E. EXIT.
005040
005050******************************************************************
005060*   S E G U N D A   P A S A D A :  P U N T A J E   Y   S A L I D A
005070******************************************************************
005080 200-CALCULA-Y-GRABA-PUNTAJES SECTION.
005090     SORT WKS-ORDEN-PUNTAJES
005100          ON ASCENDING KEY SC-WALLET-ID OF WKS-SO-REGISTRO
005110          INPUT PROCEDURE IS 210-GENERA-PUNTAJES
005120          GIVING SCORES.
005130 200-CALCULA-Y-GRABA-PUNTAJES-E. EXIT.
005140
005150 210-GENERA-PUNTAJES SECTION.
005160     PERFORM 220-PROCESA-UN-PUNTAJE VARYING WKS-CT-IDX FROM 1 BY 1
005170             UNTIL WKS-CT-IDX > WKS-CARACT-CNT.
005180 210-GENERA-PUNTAJES-E. EXIT.
005190
005200 220-PROCESA-UN-PUNTAJE SECTION.
005210     PERFORM 500-CALCULA-PUNTAJE-CONSOLIDADO
005220     MOVE WKS-CT-WALLET-ID (WKS-CT-IDX) TO SC-WALLET-ID OF
005230                                            WKS-SO-REGISTRO
005240     MOVE WKS-CT-PUNTAJE   (WKS-CT-IDX) TO SC-PUNTAJE OF
005250                                            WKS-SO-REGISTRO
005260     RELEASE WKS-SO-REGISTRO
005270     PERFORM 230-ESCRIBE-FEATURE
005280     PERFORM 240-ACUMULA-ESTADISTICAS.
005290 220-PROCESA-UN-PUNTAJE-E. EXIT.
005300
005310 230-ESCRIBE-FEATURE SECTION.
005320     MOVE WKS-CT-WALLET-ID     (WKS-CT-IDX) TO FT-WALLET-ID
005330     MOVE WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX) TO FT-TOT-DEPOSITOS
005340     MOVE WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) TO FT-TOT-PRESTAMOS
005350     MOVE WKS-CT-TOT-PAGOS     (WKS-CT-IDX) TO FT-TOT-PAGOS
005360     MOVE WKS-CT-TOT-RETIROS   (WKS-CT-IDX) TO FT-TOT-RETIROS
005370     MOVE WKS-CT-SALDO-SUM     (WKS-CT-IDX) TO FT-SALDO-SUM-ACTUAL
005380     MOVE WKS-CT-SALDO-PREST   (WKS-CT-IDX) TO FT-SALDO-PREST-ACTUAL
005390     MOVE WKS-CT-CTD-DEPOSITOS (WKS-CT-IDX) TO FT-CTD-DEPOSITOS
005400     MOVE WKS-CT-CTD-PRESTAMOS (WKS-CT-IDX) TO FT-CTD-PRESTAMOS
005410     MOVE WKS-CT-CTD-PAGOS     (WKS-CT-IDX) TO FT-CTD-PAGOS
005420     MOVE WKS-CT-CTD-RETIROS   (WKS-CT-IDX) TO FT-CTD-RETIROS
005430     MOVE WKS-CT-CTD-LIQUIDAC  (WKS-CT-IDX) TO FT-CTD-LIQUIDACIONES
005440     MOVE WKS-CT-B2D-RATIO     (WKS-CT-IDX) TO FT-RAZON-PREST-DEPOS
005450     MOVE WKS-CT-TASA-PAGO     (WKS-CT-IDX) TO FT-TASA-DE-PAGO
005460     MOVE WKS-CT-FACTOR-SALUD  (WKS-CT-IDX) TO FT-FACTOR-SALUD
005470     MOVE WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) TO FT-TOKENS-UNICOS
005480     MOVE WKS-CT-DIAS-ACTIVIDAD(WKS-CT-IDX) TO FT-DIAS-ACTIVIDAD
005490     MOVE WKS-CT-FRECUENCIA    (WKS-CT-IDX) TO FT-FRECUENCIA-ACTIVIDAD
005500     MOVE WKS-CT-HA-PRESTADO   (WKS-CT-IDX) TO FT-HA-PRESTADO
005510     MOVE WKS-CT-PUNTAJE       (WKS-CT-IDX) TO FEA-PUNTAJE
005520     WRITE FEA-SALIDA
005530     IF FS-FEATURES NOT = 0
005540        DISPLAY 'ERROR AL GRABAR FEATURES, STATUS: ' FS-FEATURES
005550                'BILLETERA: ' FT-WALLET-ID UPON CONSOLE
005560     END-IF.
005570 230-ESCRIBE-FEATURE-E. EXIT.
005580
005590 240-ACUMULA-ESTADISTICAS SECTION.
005600     ADD WKS-CT-PUNTAJE (WKS-CT-IDX) TO WKS-SUMA-PUNTAJES
005610     IF WKS-CT-PUNTAJE (WKS-CT-IDX) < WKS-PUNTAJE-MINIMO
005620        MOVE WKS-CT-PUNTAJE (WKS-CT-IDX) TO WKS-PUNTAJE-MINIMO
005630     END-IF
005640     IF WKS-CT-PUNTAJE (WKS-CT-IDX) > WKS-PUNTAJE-MAXIMO
005650        MOVE WKS-CT-PUNTAJE (WKS-CT-IDX) TO WKS-PUNTAJE-MAXIMO
005660     END-IF
005670     IF WKS-CT-PUNTAJE (WKS-CT-IDX) < 400
005680        ADD 1 TO WKS-CNT-RIESGO-ALTO
005690     ELSE
005700        IF WKS-CT-PUNTAJE (WKS-CT-IDX) < 700
005710           ADD 1 TO WKS-CNT-RIESGO-MEDIO
005720        ELSE
005730           ADD 1 TO WKS-CNT-RIESGO-BAJO
005740        END-IF
005750     END-IF.
005760 240-ACUMULA-ESTADISTICAS-E. EXIT.
005770
005780******************************************************************
005790*  MOTOR DE PUNTAJE C - CONSOLIDADO (U5) - REGLA PRIMARIA VIGENTE
005800******************************************************************
005810 500-CALCULA-PUNTAJE-CONSOLIDADO SECTION.
005820     MOVE 0    TO WKS-ERROR-PROCESO
005830     MOVE 1000 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
005840*    1. LIQUIDACIONES: -50 POR EVENTO, TOPE 300
005850     COMPUTE WKS-PENALIZACION =
005860             WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX) * 50
005870        ON SIZE ERROR
005880           MOVE 1 TO WKS-ERROR-PROCESO
005890     END-COMPUTE
005900     IF WKS-PENALIZACION > 300
005910        MOVE 300 TO WKS-PENALIZACION
005920     END-IF
005930     SUBTRACT WKS-PENALIZACION FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
005940*    2. RAZON PRESTAMO / DEPOSITO
005950     IF WKS-CT-B2D-RATIO (WKS-CT-IDX) > 5
005960        SUBTRACT 200 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
005970     ELSE
005980        IF WKS-CT-B2D-RATIO (WKS-CT-IDX) > 2
005990           SUBTRACT 100 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006000        ELSE
006010           IF WKS-CT-B2D-RATIO (WKS-CT-IDX) > 1
006020              SUBTRACT 50 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006030           END-IF
006040        END-IF
006050     END-IF
006060*    3. TASA DE PAGO
006070     IF WKS-CT-TASA-PAGO (WKS-CT-IDX) < 0.3
006080        SUBTRACT 150 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006090     ELSE
006100        IF WKS-CT-TASA-PAGO (WKS-CT-IDX) < 0.7
006110           SUBTRACT 75 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006120        ELSE
006130           IF WKS-CT-TASA-PAGO (WKS-CT-IDX) > 1.2
006140              ADD 25 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
006150           END-IF
006160        END-IF
006170     END-IF
006180*    4. FRECUENCIA DE ACTIVIDAD
006190     IF WKS-CT-FRECUENCIA (WKS-CT-IDX) > 50
006200        SUBTRACT 100 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006210     ELSE
006220        IF WKS-CT-FRECUENCIA (WKS-CT-IDX) < 0.01
006230           SUBTRACT 50 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006240        END-IF
006250     END-IF
006260*    5. FACTOR DE SALUD
006270     IF WKS-CT-FACTOR-SALUD (WKS-CT-IDX) < 1.1
006280        SUBTRACT 200 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006290     ELSE
006300        IF WKS-CT-FACTOR-SALUD (WKS-CT-IDX) < 1.5
006310           SUBTRACT 100 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006320        ELSE
006330           IF WKS-CT-FACTOR-SALUD (WKS-CT-IDX) > 10
006340              ADD 25 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
006350           END-IF
006360        END-IF
006370     END-IF
006380*    6. DIVERSIDAD DE TOKENS
006390     IF WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) > 3
006400        ADD 50 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
006410     ELSE
006420        IF WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) > 1
006430           ADD 25 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
006440        END-IF
006450     END-IF
006460*    7. PRESTAMO SIN DEPOSITO ALGUNO
006470     IF WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) > 0 AND
006480        WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX) = 0
006490        SUBTRACT 100 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
006500     END-IF
006510*    8. TOPES FINALES 0 - 1000
006520     IF WKS-CT-PUNTAJE (WKS-CT-IDX) > 1000
006530        MOVE 1000 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
006540     END-IF
006550     IF WKS-CT-PUNTAJE (WKS-CT-IDX) < 0
006560        MOVE 0 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
006570     END-IF
006580     IF HUBO-ERROR-PROCESO
006590        MOVE 500 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
006600     END-IF.
006610 500-CALCULA-PUNTAJE-CONSOLIDADO-E. EXIT.
006620
006630******************************************************************
006640*                 L E C T U R A S   D E   A R C H I V O S         *
006650******************************************************************
006660 800-LEE-WALLETS SECTION.
006670     READ WALLETS
006680        AT END
006690           SET FIN-WALLETS TO TRUE
006700     END-READ
006710     IF NOT FIN-WALLETS
006720        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
006730     END-IF.
006740 800-LEE-WALLETS-E. EXIT.
006750
006760 810-LEE-EVENTS SECTION.
006770     READ EVENTS
006780        AT END
006790           SET FIN-EVENTS TO TRUE
006800           MOVE HIGH-VALUES TO EV-WALLET-ID
006810     END-READ
006820     IF NOT FIN-EVENTS
006830        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
006840     END-IF.
006850 810-LEE-EVENTS-E. EXIT.
006860
006870 820-LEE-BALANCES SECTION.
006880     READ BALANCES
006890        AT END
006900           SET FIN-BALANCES TO TRUE
006910           MOVE HIGH-VALUES TO BAL-WALLET-ID
006920     END-READ
006930     IF NOT FIN-BALANCES
006940        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
006950     END-IF.
006960 820-LEE-BALANCES-E. EXIT.
006970
006980******************************************************************
006990*                  R E P O R T E   D E   R E S U M E N            *
007000******************************************************************
007010 900-ESTADISTICAS SECTION.
007020     IF WKS-CARACT-CNT > 0
007030        COMPUTE WKS-PROMEDIO-PUNTAJE ROUNDED =
007040                WKS-SUMA-PUNTAJES / WKS-CARACT-CNT
007050     ELSE
007060        MOVE 0 TO WKS-PROMEDIO-PUNTAJE
007070        MOVE 0 TO WKS-PUNTAJE-MINIMO
007080        MOVE 0 TO WKS-PUNTAJE-MAXIMO
007090     END-IF
007100     DISPLAY '****************************************************'
007110     DISPLAY '*        RESUMEN DEL LOTE BWSCRC0 - ENGINE C        *'
007120     DISPLAY '****************************************************'
007130     MOVE    WKS-CARACT-CNT           TO WKS-MASCARA-CNT
007140     DISPLAY 'BILLETERAS PROCESADAS      : ' WKS-MASCARA-CNT
007150     MOVE    WKS-DIRECCIONES-INVALIDAS TO WKS-MASCARA-CNT
007160     DISPLAY 'BILLETERAS DESCARTADAS     : ' WKS-MASCARA-CNT
007170     MOVE    WKS-PROMEDIO-PUNTAJE      TO WKS-MASCARA-PROMEDIO
007180     DISPLAY 'PUNTAJE PROMEDIO           : ' WKS-MASCARA-PROMEDIO
007190     MOVE    WKS-PUNTAJE-MINIMO        TO WKS-MASCARA-PUNTAJE
007200     DISPLAY 'PUNTAJE MINIMO             : ' WKS-MASCARA-PUNTAJE
007210     MOVE    WKS-PUNTAJE-MAXIMO        TO WKS-MASCARA-PUNTAJE
007220     DISPLAY 'PUNTAJE MAXIMO             : ' WKS-MASCARA-PUNTAJE
007230     MOVE    WKS-CNT-RIESGO-ALTO       TO WKS-MASCARA-CNT
007240     DISPLAY 'HIGH RISK   (0-399)        : ' WKS-MASCARA-CNT
007250     MOVE    WKS-CNT-RIESGO-MEDIO      TO WKS-MASCARA-CNT
007260     DISPLAY 'MEDIUM RISK (400-699)      : ' WKS-MASCARA-CNT
007270     MOVE    WKS-CNT-RIESGO-BAJO       TO WKS-MASCARA-CNT
007280     DISPLAY 'LOW RISK    (700-1000)     : ' WKS-MASCARA-CNT
007290     DISPLAY '****************************************************'.
007300 900-ESTADISTICAS-E. EXIT.
007310
007320 990-CIERRA-ARCHIVOS SECTION.
007330     CLOSE WALLETS EVENTS BALANCES FEATURES.
007340 990-CIERRA-ARCHIVOS-E. EXIT.
