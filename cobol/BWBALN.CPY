000100******************************************************************
000200*                     S A L D O S   A C T U A L E S
000300*----------------------------------------------------------------*
000400* MIEMBRO      : BWBALN                                          *
000500* APLICACION   : BILLETERA CRIPTO / SCORING DE RIESGO             *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO BALANCES -- POSICION ACTUAL    *
000700*             : DE UNA BILLETERA POR TOKEN (SALDO SUMINISTRADO    *
000800*             : COMO COLATERAL Y SALDO PRESTADO).  ORDENADO POR    *
000900*             : LLAVE DE BILLETERA Y LUEGO POR TOKEN.              *
001000* HISTORIA     :                                                  *
001100*  07/01/2026  PEDR  TCK-40551  CREACION INICIAL DEL LAYOUT       *
001200******************************************************************
001300 01  BAL-POSICION.
001400     02  BAL-WALLET-ID          PIC X(42).
001500     02  BAL-TOKEN              PIC X(08).
001600     02  BAL-SUMINISTRADO       PIC S9(11)V9(02)
001700                                SIGN IS LEADING SEPARATE CHARACTER.
001800     02  BAL-PRESTADO           PIC S9(11)V9(02)
001900                                SIGN IS LEADING SEPARATE CHARACTER.
002000     02  BAL-HA-PRESTADO        PIC X(01).
002100         88  BAL-SI-HA-PRESTADO         VALUE 'Y'.
002200         88  BAL-NO-HA-PRESTADO         VALUE 'N'.
