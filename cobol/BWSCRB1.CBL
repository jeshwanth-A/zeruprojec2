000010******************************************************************
000020* FECHA       : 22/11/1990                                       *
000030* PROGRAMADOR : SANDRA PATRICIA LOPEZ MEJIA (SPLM)               *
000040* APLICACION  : BILLETERA CRIPTO / SCORING DE RIESGO             *
000050* PROGRAMA    : BWSCRB1, VARIANTE NORMALIZADA DEL BWSCRC0        *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CALCULA UN PUNTAJE DE RIESGO ALTERNATIVO         *
000080*             : (ENGINE B) NORMALIZANDO SEIS CARACTERISTICAS DE  *
000090*             : LA BILLETERA (LIQUIDACIONES, RAZON PRESTAMO/     *
000100*             : DEPOSITO, TASA DE PAGO, FRECUENCIA, FACTOR DE    *
000110*             : SALUD Y TOKENS UNICOS) CONTRA LOS MINIMOS Y      *
000120*             : MAXIMOS DE TODO EL LOTE, EN VEZ DE UMBRALES FIJOS*
000130* ARCHIVOS    : WALLETS=E,EVENTS=E,BALANCES=E,SCORES=S,FEATURES=S*
000140* PROGRAMA(S) : NO APLICA                                        *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. BWSCRB1.
000180 AUTHOR. SANDRA PATRICIA LOPEZ MEJIA.
000190 INSTALLATION. DEPARTAMENTO DE SISTEMAS - RIESGO CREDITICIO.
000200 DATE-WRITTEN. 22/11/1990.
000210 DATE-COMPILED.
000220 SECURITY. USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
000230******************************************************************
000240*                 H I S T O R I A L   D E   C A M B I O S         *
000250*------------------------------------------------------------------
000260* FECHA        PROGR.   TICKET      DESCRIPCION
000270*------------------------------------------------------------------
000280* 22/11/1990   SPLM     BW-0009     VERSION INICIAL, DERIVADA DEL
000290*                                   BWSCRC0, PARA PROBAR UN MODELO
000300*                                   NORMALIZADO CONTRA EL LOTE.
000310* 14/07/1992   SPLM     BW-0041     SE AGREGA MODO DE RESPALDO CON
000320*                                   DIVISORES FIJOS PARA CUANDO EL
000330*                                   LOTE TRAE UNA SOLA BILLETERA.
000340* 09/03/1996   HRO      BW-0077     CORRECCION: EL MINIMO Y MAXIMO
000350*                                   DEL LOTE NO SE REINICIABAN ENTRE
000360*                                   CORRIDAS SUCESIVAS DEL PROGRAMA.
000370* 30/11/1998   MRV      BW-Y2K02    REVISION Y2K DEL PROGRAMA. SIN
000380*                                   CAMBIOS DE CODIGO; LAS FECHAS DE
000390*                                   EVENTO SON SEGUNDOS EPOCH.
000400* 11/08/2007   HRO      BW-0119     SE AGREGA REPORTE DE
000410*                                   DISTRIBUCION DE RIESGO POR
000420*                                   BANDAS, IGUAL AL DEL BWSCRC0.
000430* 07/01/2026   PEDR     TCK-40551   SE ALINEAN LAS FORMULAS DE
000440*                                   CARACTERISTICAS (U2) CON LAS
000450*                                   DEL BWSCRC0 Y SE DOCUMENTA EL
000460*                                   MODELO DE NORMALIZACION VIGENTE.
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS HEX-DIGIT   IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT WALLETS  ASSIGN TO WALLETS
000560            FILE STATUS  IS FS-WALLETS.
000570     SELECT EVENTS   ASSIGN TO EVENTS
000580            FILE STATUS  IS FS-EVENTS.
000590     SELECT BALANCES ASSIGN TO BALANCES
000600            FILE STATUS  IS FS-BALANCES.
000610     SELECT FEATURES ASSIGN TO FEATURES
000620            FILE STATUS  IS FS-FEATURES.
000630     SELECT SCORES   ASSIGN TO SCORES.
000640     SELECT WKS-ORDEN-PUNTAJES ASSIGN TO SORTWK1.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD WALLETS.
000680    COPY BWWLTR.
000690 FD EVENTS.
000700    COPY BWEVNT.
000710 FD BALANCES.
000720    COPY BWBALN.
000730 FD FEATURES.
000740 01  FEA-SALIDA.
000750     COPY BWFEAT.
000760     02  FEA-PUNTAJE                PIC 9(04).
000770     02  FILLER                     PIC X(01).
000780 FD SCORES.
000790 01  SCO-SALIDA.
000800     COPY BWSCOR.
000810 SD WKS-ORDEN-PUNTAJES.
000820 01  WKS-SO-REGISTRO.
000830     COPY BWSCOR.
000840 WORKING-STORAGE SECTION.
000850******************************************************************
000860*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000870******************************************************************
000880 01 WKS-FS-STATUS.
000890    02 WKS-STATUS.
000900       04 FS-WALLETS              PIC 9(02) VALUE ZEROES.
000910       04 FSE-WALLETS.
000920          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000930          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000940          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000950       04 FS-EVENTS               PIC 9(02) VALUE ZEROES.
000960       04 FSE-EVENTS.
000970          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000980          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000990          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001000       04 FS-BALANCES             PIC 9(02) VALUE ZEROES.
001010       04 FSE-BALANCES.
001020          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001030          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001040          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001050       04 FS-FEATURES             PIC 9(02) VALUE ZEROES.
001060       04 FSE-FEATURES.
001070          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001080          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001090          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001100       04 PROGRAMA                PIC X(08) VALUE SPACES.
001110       04 ARCHIVO                 PIC X(08) VALUE SPACES.
001120       04 ACCION                  PIC X(10) VALUE SPACES.
001130       04 LLAVE                   PIC X(42) VALUE SPACES.
001140       04 FILLER                  PIC X(04) VALUE SPACES.
001150******************************************************************
001160*                  B A N D E R A S   D E   F I N                 *
001170******************************************************************
001180 01 WKS-FLAGS-EOF.
001190    02 WKS-EOF-WALLETS            PIC 9(01) VALUE 0.
001200       88 FIN-WALLETS                       VALUE 1.
001210    02 WKS-EOF-EVENTS             PIC 9(01) VALUE 0.
001220       88 FIN-EVENTS                        VALUE 1.
001230    02 WKS-EOF-BALANCES           PIC 9(01) VALUE 0.
001240       88 FIN-BALANCES                      VALUE 1.
001250    02 WKS-DIRECCION-VALIDA       PIC 9(01) VALUE 0.
001260       88 DIRECCION-ES-VALIDA               VALUE 1.
001270       88 DIRECCION-NO-VALIDA               VALUE 0.
001280    02 WKS-TOKEN-ENCONTRADO       PIC 9(01) VALUE 0.
001290       88 TOKEN-FUE-ENCONTRADO              VALUE 1.
001300    02 WKS-ERROR-PROCESO          PIC 9(01) VALUE 0.
001310       88 HUBO-ERROR-PROCESO                VALUE 1.
001320    02 WKS-MODO-RESPALDO          PIC 9(01) VALUE 0.
001330       88 MODO-RESPALDO-SI                  VALUE 1.
001340       88 MODO-RESPALDO-NO                  VALUE 0.
001350    02 FILLER                     PIC X(01).
001360******************************************************************
001370*     LLAVE DE TRABAJO Y TABLA DE CONVERSION A MINUSCULAS        *
001380******************************************************************
001390 01 WKS-LLAVE-ACTUAL               PIC X(42).
001400 01 WKS-LLAVE-ACTUAL-R REDEFINES WKS-LLAVE-ACTUAL.
001410    02 WKS-LLAVE-PREFIJO           PIC X(02).
001420    02 WKS-LLAVE-CUERPO            PIC X(40).
001430 01 WKS-MAYUSCULAS                 PIC X(26)
001440                             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001450 01 WKS-MINUSCULAS                 PIC X(26)
001460                             VALUE 'abcdefghijklmnopqrstuvwxyz'.
001470******************************************************************
001480*         TABLA DE TOKENS VISTOS (DE USO POR BILLETERA)          *
001490******************************************************************
001500 01 WKS-TOKENS-CNT                 PIC 9(03) COMP-5 VALUE 0.
001510 01 WKS-TOKENS-VISTOS              PIC X(08) OCCURS 40 TIMES.
001520 01 WKS-TOKENS-VISTOS-R REDEFINES WKS-TOKENS-VISTOS
001530                                   PIC X(320).
001540 01 WKS-TOK-IDX                    PIC 9(03) COMP-5 VALUE 0.
001550******************************************************************
001560*      TABLA DE CARACTERISTICAS EN MEMORIA (UNA POR BILLETERA)   *
001570******************************************************************
001580 01 WKS-TABLA-CARACTERISTICAS.
001590    02 WKS-CARACT-CNT              PIC 9(05) COMP-5 VALUE 0.
001600    02 WKS-CARACT-TAB OCCURS 0 TO 20000 TIMES
001610                       DEPENDING ON WKS-CARACT-CNT
001620                       ASCENDING KEY WKS-CT-WALLET-ID
001630                       INDEXED   BY WKS-CT-IDX.
001640       03 WKS-CT-WALLET-ID         PIC X(42).
001650       03 WKS-CT-TOT-DEPOSITOS     PIC S9(13)V9(02) VALUE 0.
001660       03 WKS-CT-TOT-PRESTAMOS     PIC S9(13)V9(02) VALUE 0.
001670       03 WKS-CT-TOT-PAGOS         PIC S9(13)V9(02) VALUE 0.
001680       03 WKS-CT-TOT-RETIROS       PIC S9(13)V9(02) VALUE 0.
001690       03 WKS-CT-SALDO-SUM         PIC S9(13)V9(02) VALUE 0.
001700       03 WKS-CT-SALDO-PREST       PIC S9(13)V9(02) VALUE 0.
001710       03 WKS-CT-CTD-DEPOSITOS     PIC 9(05) COMP-5   VALUE 0.
001720       03 WKS-CT-CTD-PRESTAMOS     PIC 9(05) COMP-5   VALUE 0.
001730       03 WKS-CT-CTD-PAGOS         PIC 9(05) COMP-5   VALUE 0.
001740       03 WKS-CT-CTD-RETIROS       PIC 9(05) COMP-5   VALUE 0.
001750       03 WKS-CT-CTD-LIQUIDAC      PIC 9(05) COMP-5   VALUE 0.
001760       03 WKS-CT-B2D-RATIO         PIC S9(03)V9(04)  VALUE 0.
001770       03 WKS-CT-TASA-PAGO         PIC S9(03)V9(04)  VALUE 0.
001780       03 WKS-CT-FACTOR-SALUD      PIC S9(03)V9(04)  VALUE 0.
001790       03 WKS-CT-TOKENS-UNICOS     PIC 9(03) COMP-5   VALUE 0.
001800       03 WKS-CT-DIAS-ACTIVIDAD    PIC S9(05)V9(02)  VALUE 0.
001810       03 WKS-CT-FRECUENCIA        PIC S9(05)V9(04)  VALUE 0.
001820       03 WKS-CT-HA-PRESTADO       PIC X(01)         VALUE 'N'.
001830       03 WKS-CT-TS-MIN            PIC 9(10) COMP-5  VALUE 0.
001840       03 WKS-CT-TS-MAX            PIC 9(10) COMP-5  VALUE 0.
001850       03 WKS-CT-PUNTAJE           PIC S9(05) COMP-5 VALUE 0.
001860       03 WKS-CT-N-LIQ             PIC S9(03)V9(04)  VALUE 0.
001870       03 WKS-CT-N-B2D             PIC S9(03)V9(04)  VALUE 0.
001880       03 WKS-CT-N-PAGO            PIC S9(03)V9(04)  VALUE 0.
001890       03 WKS-CT-N-FRECUENCIA      PIC S9(03)V9(04)  VALUE 0.
001900       03 WKS-CT-N-SALUD           PIC S9(03)V9(04)  VALUE 0.
001910       03 WKS-CT-N-TOKENS          PIC S9(03)V9(04)  VALUE 0.
001920       03 FILLER                   PIC X(02).
001930******************************************************************
001940*    MINIMOS Y MAXIMOS DEL LOTE (PARA NORMALIZACION COMPLETA)    *
001950******************************************************************
001960 01 WKS-RANGO-LOTE.
001970    02 WKS-MIN-LIQ                 PIC 9(05) COMP-5  VALUE 99999.
001980    02 WKS-MAX-LIQ                 PIC 9(05) COMP-5  VALUE 0.
001990    02 WKS-MIN-B2D                 PIC S9(03)V9(04)  VALUE 99.
002000    02 WKS-MAX-B2D                 PIC S9(03)V9(04)  VALUE -99.
002010    02 WKS-MIN-PAGO                PIC S9(03)V9(04)  VALUE 999.
002020    02 WKS-MAX-PAGO                PIC S9(03)V9(04)  VALUE -999.
002030    02 WKS-MIN-FRECUENCIA          PIC S9(05)V9(04)  VALUE 99999.
002040    02 WKS-MAX-FRECUENCIA          PIC S9(05)V9(04)  VALUE -99999.
002050    02 WKS-MIN-SALUD               PIC S9(03)V9(04)  VALUE 999.
002060    02 WKS-MAX-SALUD               PIC S9(03)V9(04)  VALUE -999.
002070    02 WKS-MIN-TOKENS              PIC 9(03) COMP-5  VALUE 999.
002080    02 WKS-MAX-TOKENS              PIC 9(03) COMP-5  VALUE 0.
002090    02 FILLER                      PIC X(01).
002100******************************************************************
002110*             RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
002120******************************************************************
002130 77 WKS-TOTAL-REGISTROS-LEIDOS     PIC 9(07) COMP-5 VALUE 0.
002140 77 WKS-DIRECCIONES-INVALIDAS      PIC 9(07) COMP-5 VALUE 0.
002150 77 WKS-TOTAL-EVENTOS-WLT          PIC 9(05) COMP-5 VALUE 0.
002160 01 WKS-DIVISORES.
002170    02 WKS-DIVISOR-MONTO           PIC S9(13)V9(02) VALUE 0.
002180    02 WKS-DIVISOR-DIAS            PIC S9(05)V9(02) VALUE 0.
002190    02 WKS-DIVISOR-RANGO           PIC S9(05)V9(04) VALUE 0.
002200    02 WKS-PENALIZACION            PIC S9(05)V9(04) COMP-5.
002210    02 FILLER                      PIC X(01).
002220 01 WKS-FECHA-EJECUCION             PIC 9(08) VALUE ZEROES.
002230 01 WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
002240    02 WKS-FE-ANIO                 PIC 9(04).
002250    02 WKS-FE-MES                  PIC 9(02).
002260    02 WKS-FE-DIA                  PIC 9(02).
002270******************************************************************
002280*                 VARIABLES DE ESTADISTICAS FINALES               *
002290******************************************************************
002300 01 WKS-ESTADISTICAS.
002310    02 WKS-SUMA-PUNTAJES           PIC S9(09) COMP-5  VALUE 0.
002320    02 WKS-PUNTAJE-MINIMO          PIC S9(05) COMP-5  VALUE 9999.
002330    02 WKS-PUNTAJE-MAXIMO          PIC S9(05) COMP-5  VALUE -9999.
002340    02 WKS-PROMEDIO-PUNTAJE        PIC S9(05)V9(02)   VALUE 0.
002350    02 WKS-CNT-RIESGO-ALTO         PIC 9(05) COMP-5   VALUE 0.
002360    02 WKS-CNT-RIESGO-MEDIO        PIC 9(05) COMP-5   VALUE 0.
002370    02 WKS-CNT-RIESGO-BAJO         PIC 9(05) COMP-5   VALUE 0.
002380    02 FILLER                      PIC X(01).
002390 01 WKS-MASCARA-CNT                PIC Z,ZZZ,ZZ9.
002400 01 WKS-MASCARA-PUNTAJE            PIC Z,ZZ9.
002410 01 WKS-MASCARA-PROMEDIO           PIC Z,ZZ9.99.
002420******************************************************************
002430 PROCEDURE DIVISION.
002440 100-MAIN SECTION.
002450     PERFORM 110-APERTURA-ARCHIVOS
002460     PERFORM 800-LEE-WALLETS
002470     PERFORM 810-LEE-EVENTS
002480     PERFORM 820-LEE-BALANCES
002490     PERFORM 200-CARGA-CARACTERISTICAS
002500     IF WKS-CARACT-CNT > 1
002510        MOVE 0 TO WKS-MODO-RESPALDO
002520        PERFORM 300-CALCULA-RANGO-LOTE VARYING WKS-CT-IDX FROM 1 BY 1
002530                UNTIL WKS-CT-IDX > WKS-CARACT-CNT
002540     ELSE
002550        MOVE 1 TO WKS-MODO-RESPALDO
002560     END-IF
002570     PERFORM 400-CALCULA-Y-GRABA-PUNTAJES
002580     PERFORM 140-STADISTICS
002590     PERFORM 150-CLOSE-DATA
002600     STOP RUN.
002610 100-MAIN-E. EXIT.
002620
002630 110-APERTURA-ARCHIVOS SECTION.
002640     ACCEPT WKS-FECHA-EJECUCION FROM DATE YYYYMMDD
002650     MOVE   'BWSCRB1'  TO   PROGRAMA
002660     OPEN INPUT  WALLETS EVENTS BALANCES
002670          OUTPUT FEATURES
002680     IF FS-WALLETS NOT EQUAL 0
002690        MOVE 'OPEN'      TO   ACCION
002700        MOVE SPACES      TO   LLAVE
002710        MOVE 'WALLETS'   TO   ARCHIVO
002720        CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002730                                FS-WALLETS, FSE-WALLETS
002740        DISPLAY '>>> ERROR AL ABRIR ARCHIVO WALLETS <<<' UPON CONSOLE
002750        MOVE 91 TO RETURN-CODE
002760        STOP RUN
002770     END-IF
002780     IF FS-EVENTS NOT EQUAL 0
002790        MOVE 'OPEN'      TO   ACCION
002800        MOVE SPACES      TO   LLAVE
002810        MOVE 'EVENTS'    TO   ARCHIVO
002820        CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002830                                FS-EVENTS, FSE-EVENTS
002840        DISPLAY '>>> ERROR AL ABRIR ARCHIVO EVENTS <<<' UPON CONSOLE
002850        MOVE 91 TO RETURN-CODE
002860        STOP RUN
002870     END-IF
002880     IF FS-BALANCES NOT EQUAL 0
002890        MOVE 'OPEN'      TO   ACCION
002900        MOVE SPACES      TO   LLAVE
002910        MOVE 'BALANCES'  TO   ARCHIVO
002920        CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002930                                FS-BALANCES, FSE-BALANCES
002940        DISPLAY '>>> ERROR AL ABRIR ARCHIVO BALANCES <<<' UPON CONSOLE
002950        MOVE 91 TO RETURN-CODE
002960        STOP RUN
002970     END-IF
002980     IF FS-FEATURES NOT EQUAL 0
002990        MOVE 'OPEN'      TO   ACCION
003000        MOVE SPACES      TO   LLAVE
003010        MOVE 'FEATURES'  TO   ARCHIVO
003020        CALL 'DEBD1R00'  USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003030                                FS-FEATURES, FSE-FEATURES
003040        DISPLAY '>>> ERROR AL ABRIR ARCHIVO FEATURES <<<' UPON CONSOLE
003050        MOVE 91 TO RETURN-CODE
003060        STOP RUN
003070     END-IF.
003080 110-APERTURA-ARCHIVOS-E. EXIT.
003090
003100******************************************************************
003110*  PRIMERA PASADA: CARGA DE CARACTERISTICAS (IGUAL FORMULA U2    *
003120*  QUE EL BWSCRC0, PUES AMBOS MOTORES PARTEN DEL MISMO CONJUNTO  *
003130*  DE CARACTERISTICAS CONSOLIDADAS)                              *
003140******************************************************************
003150 200-CARGA-CARACTERISTICAS SECTION.
003160     PERFORM 210-PROCESA-WALLET UNTIL FIN-WALLETS.
003170 200-CARGA-CARACTERISTICAS-E. EXIT.
003180
003190 210-PROCESA-WALLET SECTION.
003200     PERFORM 211-VALIDA-DIRECCION
003210     IF DIRECCION-ES-VALIDA
003220        ADD 1 TO WKS-CARACT-CNT
003230        SET WKS-CT-IDX TO WKS-CARACT-CNT
003240        INITIALIZE WKS-CARACT-TAB (WKS-CT-IDX)
003250        MOVE WKS-LLAVE-ACTUAL     TO WKS-CT-WALLET-ID (WKS-CT-IDX)
003260        MOVE 'N'                  TO WKS-CT-HA-PRESTADO (WKS-CT-IDX)
003270        MOVE 0                    TO WKS-TOKENS-CNT
003280        PERFORM 220-ACUMULA-EVENTOS
003290                UNTIL EV-WALLET-ID NOT = WKS-LLAVE-ACTUAL
003300                   OR FIN-EVENTS
003310        MOVE WKS-TOKENS-CNT        TO WKS-CT-TOKENS-UNICOS (WKS-CT-IDX)
003320        PERFORM 230-ACUMULA-BALANCES
003330                UNTIL BAL-WALLET-ID NOT = WKS-LLAVE-ACTUAL
003340                   OR FIN-BALANCES
003350        PERFORM 240-CALCULA-RAZONES
003360     ELSE
003370        ADD 1 TO WKS-DIRECCIONES-INVALIDAS
003380        PERFORM 221-DESCARTA-EVENTOS
003390                UNTIL EV-WALLET-ID NOT = WKS-LLAVE-ACTUAL
003400                   OR FIN-EVENTS
003410        PERFORM 231-DESCARTA-BALANCES
003420                UNTIL BAL-WALLET-ID NOT = WKS-LLAVE-ACTUAL
003430                   OR FIN-BALANCES
003440     END-IF
003450     PERFORM 800-LEE-WALLETS.
003460 210-PROCESA-WALLET-E. EXIT.
003470
003480 211-VALIDA-DIRECCION SECTION.
003490     MOVE WLT-WALLET-ID TO WKS-LLAVE-ACTUAL
003500     INSPECT WKS-LLAVE-ACTUAL CONVERTING WKS-MAYUSCULAS
003510                                       TO WKS-MINUSCULAS
003520     IF WLT-PREFIJO-0X = '0x' AND WLT-CUERPO-HEX IS HEX-DIGIT
003530        MOVE 1 TO WKS-DIRECCION-VALIDA
003540     ELSE
003550        MOVE 0 TO WKS-DIRECCION-VALIDA
003560     END-IF.
003570 211-VALIDA-DIRECCION-E. EXIT.
003580
003590 220-ACUMULA-EVENTOS SECTION.
003600     EVALUATE TRUE
003610        WHEN EV-ES-DEPOSITO
003620           ADD EV-MONTO TO WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX)
003630           ADD 1        TO WKS-CT-CTD-DEPOSITOS (WKS-CT-IDX)
003640           PERFORM 222-REGISTRA-TOKEN
003650        WHEN EV-ES-PRESTAMO
003660           ADD EV-MONTO TO WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX)
003670           ADD 1        TO WKS-CT-CTD-PRESTAMOS (WKS-CT-IDX)
003680           PERFORM 222-REGISTRA-TOKEN
003690        WHEN EV-ES-PAGO
003700           ADD EV-MONTO TO WKS-CT-TOT-PAGOS (WKS-CT-IDX)
003710           ADD 1        TO WKS-CT-CTD-PAGOS (WKS-CT-IDX)
003720           PERFORM 222-REGISTRA-TOKEN
003730        WHEN EV-ES-RETIRO
003740           ADD EV-MONTO TO WKS-CT-TOT-RETIROS (WKS-CT-IDX)
003750           ADD 1        TO WKS-CT-CTD-RETIROS (WKS-CT-IDX)
003760           PERFORM 222-REGISTRA-TOKEN
003770        WHEN EV-ES-LIQUIDACION
003780           ADD 1        TO WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX)
003790     END-EVALUATE
003800     IF WKS-CT-TS-MIN (WKS-CT-IDX) = 0
003810        MOVE EV-FECHA-BLOQUE TO WKS-CT-TS-MIN (WKS-CT-IDX)
003820     ELSE
003830        IF EV-FECHA-BLOQUE < WKS-CT-TS-MIN (WKS-CT-IDX)
003840           MOVE EV-FECHA-BLOQUE TO WKS-CT-TS-MIN (WKS-CT-IDX)
003850        END-IF
003860     END-IF
003870     IF EV-FECHA-BLOQUE > WKS-CT-TS-MAX (WKS-CT-IDX)
003880        MOVE EV-FECHA-BLOQUE TO WKS-CT-TS-MAX (WKS-CT-IDX)
003890     END-IF
003900     PERFORM 810-LEE-EVENTS.
003910 220-ACUMULA-EVENTOS-E. EXIT.
003920
003930 221-DESCARTA-EVENTOS SECTION.
003940     PERFORM 810-LEE-EVENTS.
003950 221-DESCARTA-EVENTOS-E. EXIT.
003960
003970 222-REGISTRA-TOKEN SECTION.
003980     MOVE 0 TO WKS-TOKEN-ENCONTRADO
003990     IF WKS-TOKENS-CNT > 0
004000        PERFORM 223-BUSCA-TOKEN VARYING WKS-TOK-IDX FROM 1 BY 1
004010                UNTIL WKS-TOK-IDX > WKS-TOKENS-CNT
004020                   OR TOKEN-FUE-ENCONTRADO
004030     END-IF
004040     IF NOT TOKEN-FUE-ENCONTRADO
004050        ADD 1 TO WKS-TOKENS-CNT
004060        MOVE EV-TOKEN TO WKS-TOKENS-VISTOS (WKS-TOKENS-CNT)
004070     END-IF.
004080 222-REGISTRA-TOKEN-E. EXIT.
004090
004100 223-BUSCA-TOKEN SECTION.
004110     IF WKS-TOKENS-VISTOS (WKS-TOK-IDX) = EV-TOKEN
004120        MOVE 1 TO WKS-TOKEN-ENCONTRADO
004130     END-IF.
004140 223-BUSCA-TOKEN-E. EXIT.
004150
004160 230-ACUMULA-BALANCES SECTION.
004170     ADD BAL-SUMINISTRADO TO WKS-CT-SALDO-SUM   (WKS-CT-IDX)
004180     ADD BAL-PRESTADO     TO WKS-CT-SALDO-PREST (WKS-CT-IDX)
004190     IF BAL-SI-HA-PRESTADO
004200        MOVE 'Y' TO WKS-CT-HA-PRESTADO (WKS-CT-IDX)
004210     END-IF
004220     PERFORM 820-LEE-BALANCES.
004230 230-ACUMULA-BALANCES-E. EXIT.
004240
004250 231-DESCARTA-BALANCES SECTION.
004260     PERFORM 820-LEE-BALANCES.
004270 231-DESCARTA-BALANCES-E. EXIT.
004280
004290 240-CALCULA-RAZONES SECTION.
004300     IF WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX) > 1
004310        MOVE WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX) TO WKS-DIVISOR-MONTO
004320     ELSE
004330        MOVE 1 TO WKS-DIVISOR-MONTO
004340     END-IF
004350     COMPUTE WKS-CT-B2D-RATIO (WKS-CT-IDX) ROUNDED =
004360             WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) / WKS-DIVISOR-MONTO
004370     IF WKS-CT-B2D-RATIO (WKS-CT-IDX) > 10
004380        MOVE 10 TO WKS-CT-B2D-RATIO (WKS-CT-IDX)
004390     END-IF
004400     IF WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) > 1
004410        MOVE WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) TO WKS-DIVISOR-MONTO
004420     ELSE
004430        MOVE 1 TO WKS-DIVISOR-MONTO
004440     END-IF
004450     COMPUTE WKS-CT-TASA-PAGO (WKS-CT-IDX) ROUNDED =
004460             WKS-CT-TOT-PAGOS (WKS-CT-IDX) / WKS-DIVISOR-MONTO
004470     IF WKS-CT-SALDO-PREST (WKS-CT-IDX) > 0
004480        IF WKS-CT-SALDO-PREST (WKS-CT-IDX) > 1
004490           MOVE WKS-CT-SALDO-PREST (WKS-CT-IDX) TO WKS-DIVISOR-MONTO
004500        ELSE
004510           MOVE 1 TO WKS-DIVISOR-MONTO
004520        END-IF
004530        COMPUTE WKS-CT-FACTOR-SALUD (WKS-CT-IDX) ROUNDED =
004540                WKS-CT-SALDO-SUM (WKS-CT-IDX) / WKS-DIVISOR-MONTO
004550        IF WKS-CT-FACTOR-SALUD (WKS-CT-IDX) > 100
004560           MOVE 100 TO WKS-CT-FACTOR-SALUD (WKS-CT-IDX)
004570        END-IF
004580     ELSE
004590        MOVE 100 TO WKS-CT-FACTOR-SALUD (WKS-CT-IDX)
004600     END-IF
004610     IF WKS-CT-TS-MAX (WKS-CT-IDX) = 0 AND
004620        WKS-CT-TS-MIN (WKS-CT-IDX) = 0
004630        MOVE 0 TO WKS-CT-DIAS-ACTIVIDAD (WKS-CT-IDX)
004640     ELSE
004650        COMPUTE WKS-CT-DIAS-ACTIVIDAD (WKS-CT-IDX) ROUNDED =
004660                (WKS-CT-TS-MAX (WKS-CT-IDX) -
004670                 WKS-CT-TS-MIN (WKS-CT-IDX)) / 86400
004680     END-IF
004690     COMPUTE WKS-TOTAL-EVENTOS-WLT =
004700             WKS-CT-CTD-DEPOSITOS (WKS-CT-IDX) +
004710             WKS-CT-CTD-PRESTAMOS (WKS-CT-IDX) +
004720             WKS-CT-CTD-PAGOS     (WKS-CT-IDX) +
004730             WKS-CT-CTD-RETIROS   (WKS-CT-IDX) +
004740             WKS-CT-CTD-LIQUIDAC  (WKS-CT-IDX)
004750     IF WKS-TOTAL-EVENTOS-WLT = 0
004760        MOVE 0 TO WKS-CT-FRECUENCIA (WKS-CT-IDX)
004770     ELSE
004780        IF WKS-CT-DIAS-ACTIVIDAD (WKS-CT-IDX) > 1
004790           MOVE WKS-CT-DIAS-ACTIVIDAD (WKS-CT-IDX) TO WKS-DIVISOR-DIAS
004800        ELSE
004810           MOVE 1 TO WKS-DIVISOR-DIAS
004820        END-IF
004830        COMPUTE WKS-CT-FRECUENCIA (WKS-CT-IDX) ROUNDED =
004840                WKS-TOTAL-EVENTOS-WLT / WKS-DIVISOR-DIAS
004850     END-IF.
004860 240-CALCULA-RAZONES-E. EXIT.
004870
004880******************************************************************
004890*  SEGUNDA PASADA: MINIMOS Y MAXIMOS DEL LOTE (SOLO CUANDO HAY   *
004900*  MAS DE UNA BILLETERA; SI NO, SE USA EL MODO DE RESPALDO)      *
004910******************************************************************
004920 300-CALCULA-RANGO-LOTE SECTION.
004930     IF WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX) < WKS-MIN-LIQ
004940        MOVE WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX) TO WKS-MIN-LIQ
004950     END-IF
004960     IF WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX) > WKS-MAX-LIQ
004970        MOVE WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX) TO WKS-MAX-LIQ
004980     END-IF
004990     IF WKS-CT-B2D-RATIO (WKS-CT-IDX) < WKS-MIN-B2D
005000        MOVE WKS-CT-B2D-RATIO (WKS-CT-IDX) TO WKS-MIN-B2D
005010     END-IF
005020     IF WKS-CT-B2D-RATIO (WKS-CT-IDX) > WKS-MAX-B2D
005030        MOVE WKS-CT-B2D-RATIO (WKS-CT-IDX) TO WKS-MAX-B2D
005040     END-IF
005050     IF WKS-CT-TASA-PAGO (WKS-CT-IDX) < WKS-MIN-PAGO
005060        MOVE WKS-CT-TASA-PAGO (WKS-CT-IDX) TO WKS-MIN-PAGO
005070     END-IF
005080     IF WKS-CT-TASA-PAGO (WKS-CT-IDX) > WKS-MAX-PAGO
005090        MOVE WKS-CT-TASA-PAGO (WKS-CT-IDX) TO WKS-MAX-PAGO
005100     END-IF
005110     IF WKS-CT-FRECUENCIA (WKS-CT-IDX) < WKS-MIN-FRECUENCIA
005120        MOVE WKS-CT-FRECUENCIA (WKS-CT-IDX) TO WKS-MIN-FRECUENCIA
005130     END-IF
005140     IF WKS-CT-FRECUENCIA (WKS-CT-IDX) > WKS-MAX-FRECUENCIA
005150        MOVE WKS-CT-FRECUENCIA (WKS-CT-IDX) TO WKS-MAX-FRECUENCIA
005160     END-IF
005170     IF WKS-CT-FACTOR-SALUD (WKS-CT-IDX) < WKS-MIN-SALUD
005180        MOVE WKS-CT-FACTOR-SALUD (WKS-CT-IDX) TO WKS-MIN-SALUD
005190     END-IF
005200     IF WKS-CT-FACTOR-SALUD (WKS-CT-IDX) > WKS-MAX-SALUD
005210        MOVE WKS-CT-FACTOR-SALUD (WKS-CT-IDX) TO WKS-MAX-SALUD
005220     END-IF
005230     IF WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) < WKS-MIN-TOKENS
005240        MOVE WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) TO WKS-MIN-TOKENS
005250     END-IF
005260     IF WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) > WKS-MAX-TOKENS
005270        MOVE WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) TO WKS-MAX-TOKENS
005280     END-IF.
005290 300-CALCULA-RANGO-LOTE-E. EXIT.
005300
005310******************************************************************
005320*  TERCERA PASADA: NORMALIZACION, PUNTAJE Y GRABACION DE SALIDA  *
005330******************************************************************
005340 400-CALCULA-Y-GRABA-PUNTAJES SECTION.
005350     SORT WKS-ORDEN-PUNTAJES
005360          ON ASCENDING KEY SC-WALLET-ID OF WKS-SO-REGISTRO
005370          INPUT PROCEDURE IS 410-GENERA-PUNTAJES
005380          GIVING SCORES.
005390 400-CALCULA-Y-GRABA-PUNTAJES-E. EXIT.
005400
005410 410-GENERA-PUNTAJES SECTION.
005420     PERFORM 420-PROCESA-UN-PUNTAJE VARYING WKS-CT-IDX FROM 1 BY 1
005430             UNTIL WKS-CT-IDX > WKS-CARACT-CNT.
005440 410-GENERA-PUNTAJES-E. EXIT.
005450
005460 420-PROCESA-UN-PUNTAJE SECTION.
005470     PERFORM 430-NORMALIZA-CARACTERISTICAS
005480     PERFORM 500-CALCULA-PUNTAJE-NORMALIZADO
005490     MOVE WKS-CT-WALLET-ID (WKS-CT-IDX) TO SC-WALLET-ID OF
005500                                            WKS-SO-REGISTRO
005510     MOVE WKS-CT-PUNTAJE   (WKS-CT-IDX) TO SC-PUNTAJE OF
005520                                            WKS-SO-REGISTRO
005530     RELEASE WKS-SO-REGISTRO
005540     PERFORM 440-ESCRIBE-FEATURE
005550     PERFORM 450-ACUMULA-ESTADISTICAS.
005560 420-PROCESA-UN-PUNTAJE-E. EXIT.
005570
005580*    NORMALIZA LAS SEIS CARACTERISTICAS CONTRA EL RANGO DEL LOTE,
005590*    O CONTRA DIVISORES FIJOS CUANDO EL LOTE NO TIENE MAS DE UNA
005600*    BILLETERA (MODO DE RESPALDO, WKS-MODO-RESPALDO ENCENDIDO)
005610 430-NORMALIZA-CARACTERISTICAS SECTION.
005620     IF MODO-RESPALDO-SI
005630        COMPUTE WKS-CT-N-LIQ (WKS-CT-IDX) ROUNDED =
005640                WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX) / 5
005650        IF WKS-CT-N-LIQ (WKS-CT-IDX) > 1
005660           MOVE 1 TO WKS-CT-N-LIQ (WKS-CT-IDX)
005670        END-IF
005680        COMPUTE WKS-CT-N-B2D (WKS-CT-IDX) ROUNDED =
005690                WKS-CT-B2D-RATIO (WKS-CT-IDX) / 10
005700        IF WKS-CT-N-B2D (WKS-CT-IDX) > 1
005710           MOVE 1 TO WKS-CT-N-B2D (WKS-CT-IDX)
005720        END-IF
005730        COMPUTE WKS-CT-N-PAGO (WKS-CT-IDX) ROUNDED =
005740                WKS-CT-TASA-PAGO (WKS-CT-IDX) / 1
005750        IF WKS-CT-N-PAGO (WKS-CT-IDX) > 1
005760           MOVE 1 TO WKS-CT-N-PAGO (WKS-CT-IDX)
005770        END-IF
005780        COMPUTE WKS-CT-N-FRECUENCIA (WKS-CT-IDX) ROUNDED =
005790                WKS-CT-FRECUENCIA (WKS-CT-IDX) / 10
005800        IF WKS-CT-N-FRECUENCIA (WKS-CT-IDX) > 1
005810           MOVE 1 TO WKS-CT-N-FRECUENCIA (WKS-CT-IDX)
005820        END-IF
005830        COMPUTE WKS-CT-N-SALUD (WKS-CT-IDX) ROUNDED =
005840                WKS-CT-FACTOR-SALUD (WKS-CT-IDX) / 100
005850        IF WKS-CT-N-SALUD (WKS-CT-IDX) > 1
005860           MOVE 1 TO WKS-CT-N-SALUD (WKS-CT-IDX)
005870        END-IF
005880        COMPUTE WKS-CT-N-TOKENS (WKS-CT-IDX) ROUNDED =
005890                WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) / 5
005900     ELSE
005910        IF WKS-MAX-LIQ = WKS-MIN-LIQ
005920           MOVE 0 TO WKS-CT-N-LIQ (WKS-CT-IDX)
005930        ELSE
005940           COMPUTE WKS-DIVISOR-RANGO = WKS-MAX-LIQ - WKS-MIN-LIQ
005950           COMPUTE WKS-CT-N-LIQ (WKS-CT-IDX) ROUNDED =
005960                   (WKS-CT-CTD-LIQUIDAC (WKS-CT-IDX) - WKS-MIN-LIQ)
005970                   / WKS-DIVISOR-RANGO
005980        END-IF
005990        IF WKS-MAX-B2D = WKS-MIN-B2D
006000           MOVE 0 TO WKS-CT-N-B2D (WKS-CT-IDX)
006010        ELSE
006020           COMPUTE WKS-DIVISOR-RANGO = WKS-MAX-B2D - WKS-MIN-B2D
006030           COMPUTE WKS-CT-N-B2D (WKS-CT-IDX) ROUNDED =
006040                   (WKS-CT-B2D-RATIO (WKS-CT-IDX) - WKS-MIN-B2D)
006050                   / WKS-DIVISOR-RANGO
006060        END-IF
006070        IF WKS-MAX-PAGO = WKS-MIN-PAGO
006080           MOVE 0 TO WKS-CT-N-PAGO (WKS-CT-IDX)
006090        ELSE
006100           COMPUTE WKS-DIVISOR-RANGO = WKS-MAX-PAGO - WKS-MIN-PAGO
006110           COMPUTE WKS-CT-N-PAGO (WKS-CT-IDX) ROUNDED =
006120                   (WKS-CT-TASA-PAGO (WKS-CT-IDX) - WKS-MIN-PAGO)
006130                   / WKS-DIVISOR-RANGO
006140        END-IF
006150        IF WKS-MAX-FRECUENCIA = WKS-MIN-FRECUENCIA
006160           MOVE 0 TO WKS-CT-N-FRECUENCIA (WKS-CT-IDX)
006170        ELSE
006180           COMPUTE WKS-DIVISOR-RANGO =
006190                   WKS-MAX-FRECUENCIA - WKS-MIN-FRECUENCIA
006200           COMPUTE WKS-CT-N-FRECUENCIA (WKS-CT-IDX) ROUNDED =
006210                   (WKS-CT-FRECUENCIA (WKS-CT-IDX) -
006220                    WKS-MIN-FRECUENCIA) / WKS-DIVISOR-RANGO
006230        END-IF
006240        IF WKS-MAX-SALUD = WKS-MIN-SALUD
006250           MOVE 0 TO WKS-CT-N-SALUD (WKS-CT-IDX)
006260        ELSE
006270           COMPUTE WKS-DIVISOR-RANGO = WKS-MAX-SALUD - WKS-MIN-SALUD
006280           COMPUTE WKS-CT-N-SALUD (WKS-CT-IDX) ROUNDED =
006290                   (WKS-CT-FACTOR-SALUD (WKS-CT-IDX) - WKS-MIN-SALUD)
006300                   / WKS-DIVISOR-RANGO
006310        END-IF
006320        IF WKS-MAX-TOKENS = WKS-MIN-TOKENS
006330           MOVE 0 TO WKS-CT-N-TOKENS (WKS-CT-IDX)
006340        ELSE
006350           COMPUTE WKS-DIVISOR-RANGO = WKS-MAX-TOKENS - WKS-MIN-TOKENS
006360           COMPUTE WKS-CT-N-TOKENS (WKS-CT-IDX) ROUNDED =
006370                   (WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) -
006380                    WKS-MIN-TOKENS) / WKS-DIVISOR-RANGO
006390        END-IF
006400     END-IF.
006410 430-NORMALIZA-CARACTERISTICAS-E. EXIT.
006420
006430 440-ESCRIBE-FEATURE SECTION.
006440     MOVE WKS-CT-WALLET-ID     (WKS-CT-IDX) TO FT-WALLET-ID
006450     MOVE WKS-CT-TOT-DEPOSITOS (WKS-CT-IDX) TO FT-TOT-DEPOSITOS
006460     MOVE WKS-CT-TOT-PRESTAMOS (WKS-CT-IDX) TO FT-TOT-PRESTAMOS
006470     MOVE WKS-CT-TOT-PAGOS     (WKS-CT-IDX) TO FT-TOT-PAGOS
006480     MOVE WKS-CT-TOT-RETIROS   (WKS-CT-IDX) TO FT-TOT-RETIROS
006490     MOVE WKS-CT-SALDO-SUM     (WKS-CT-IDX) TO FT-SALDO-SUM-ACTUAL
006500     MOVE WKS-CT-SALDO-PREST   (WKS-CT-IDX) TO FT-SALDO-PREST-ACTUAL
006510     MOVE WKS-CT-CTD-DEPOSITOS (WKS-CT-IDX) TO FT-CTD-DEPOSITOS
006520     MOVE WKS-CT-CTD-PRESTAMOS (WKS-CT-IDX) TO FT-CTD-PRESTAMOS
006530     MOVE WKS-CT-CTD-PAGOS     (WKS-CT-IDX) TO FT-CTD-PAGOS
006540     MOVE WKS-CT-CTD-RETIROS   (WKS-CT-IDX) TO FT-CTD-RETIROS
006550     MOVE WKS-CT-CTD-LIQUIDAC  (WKS-CT-IDX) TO FT-CTD-LIQUIDACIONES
006560     MOVE WKS-CT-B2D-RATIO     (WKS-CT-IDX) TO FT-RAZON-PREST-DEPOS
006570     MOVE WKS-CT-TASA-PAGO     (WKS-CT-IDX) TO FT-TASA-DE-PAGO
006580     MOVE WKS-CT-FACTOR-SALUD  (WKS-CT-IDX) TO FT-FACTOR-SALUD
006590     MOVE WKS-CT-TOKENS-UNICOS (WKS-CT-IDX) TO FT-TOKENS-UNICOS
006600     MOVE WKS-CT-DIAS-ACTIVIDAD(WKS-CT-IDX) TO FT-DIAS-ACTIVIDAD
006610     MOVE WKS-CT-FRECUENCIA    (WKS-CT-IDX) TO FT-FRECUENCIA-ACTIVIDAD
006620     MOVE WKS-CT-HA-PRESTADO   (WKS-CT-IDX) TO FT-HA-PRESTADO
006630     MOVE WKS-CT-PUNTAJE       (WKS-CT-IDX) TO FEA-PUNTAJE
006640     WRITE FEA-SALIDA
006650     IF FS-FEATURES NOT = 0
006660        DISPLAY 'ERROR AL GRABAR FEATURES, STATUS: ' FS-FEATURES
006670                'BILLETERA: ' FT-WALLET-ID UPON CONSOLE
006680     END-IF.
006690 440-ESCRIBE-FEATURE-E. EXIT.
006700
006710 450-ACUMULA-ESTADISTICAS SECTION.
006720     ADD WKS-CT-PUNTAJE (WKS-CT-IDX) TO WKS-SUMA-PUNTAJES
006730     IF WKS-CT-PUNTAJE (WKS-CT-IDX) < WKS-PUNTAJE-MINIMO
006740        MOVE WKS-CT-PUNTAJE (WKS-CT-IDX) TO WKS-PUNTAJE-MINIMO
006750     END-IF
006760     IF WKS-CT-PUNTAJE (WKS-CT-IDX) > WKS-PUNTAJE-MAXIMO
006770        MOVE WKS-CT-PUNTAJE (WKS-CT-IDX) TO WKS-PUNTAJE-MAXIMO
006780     END-IF
006790     IF WKS-CT-PUNTAJE (WKS-CT-IDX) < 400
006800        ADD 1 TO WKS-CNT-RIESGO-ALTO
006810     ELSE
006820        IF WKS-CT-PUNTAJE (WKS-CT-IDX) < 700
006830           ADD 1 TO WKS-CNT-RIESGO-MEDIO
006840        ELSE
006850           ADD 1 TO WKS-CNT-RIESGO-BAJO
006860        END-IF
006870     END-IF.
006880 450-ACUMULA-ESTADISTICAS-E. EXIT.
006890
006900******************************************************************
006910*      MOTOR DE PUNTAJE B - NORMALIZADO CONTRA EL LOTE (U4)      *
006920******************************************************************
006930 500-CALCULA-PUNTAJE-NORMALIZADO SECTION.
006940     MOVE 0    TO WKS-ERROR-PROCESO
006950     MOVE 1000 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
006960     COMPUTE WKS-PENALIZACION ROUNDED = WKS-CT-N-LIQ (WKS-CT-IDX) * 50
006970        ON SIZE ERROR
006980           MOVE 1 TO WKS-ERROR-PROCESO
006990     END-COMPUTE
007000     IF WKS-PENALIZACION > 300
007010        MOVE 300 TO WKS-PENALIZACION
007020     END-IF
007030     SUBTRACT WKS-PENALIZACION FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
007040     COMPUTE WKS-PENALIZACION ROUNDED = WKS-CT-N-B2D (WKS-CT-IDX) * 100
007050     IF WKS-PENALIZACION > 200
007060        MOVE 200 TO WKS-PENALIZACION
007070     END-IF
007080     SUBTRACT WKS-PENALIZACION FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
007090     IF WKS-CT-N-PAGO (WKS-CT-IDX) < 0.3
007100        SUBTRACT 150 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
007110     ELSE
007120        IF WKS-CT-N-PAGO (WKS-CT-IDX) < 0.7
007130           SUBTRACT 75 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
007140        END-IF
007150     END-IF
007160     IF WKS-CT-N-FRECUENCIA (WKS-CT-IDX) > 0.8
007170        SUBTRACT 100 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
007180     ELSE
007190        IF WKS-CT-N-FRECUENCIA (WKS-CT-IDX) < 0.1
007200           SUBTRACT 50 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
007210        END-IF
007220     END-IF
007230     IF WKS-CT-N-SALUD (WKS-CT-IDX) < 0.2
007240        SUBTRACT 200 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
007250     ELSE
007260        IF WKS-CT-N-SALUD (WKS-CT-IDX) < 0.5
007270           SUBTRACT 100 FROM WKS-CT-PUNTAJE (WKS-CT-IDX)
007280        END-IF
007290     END-IF
007300     IF WKS-CT-N-TOKENS (WKS-CT-IDX) > 1
007310        ADD 50 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
007320     END-IF
007330     IF WKS-CT-N-PAGO (WKS-CT-IDX) > 0.9
007340        ADD 25 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
007350     END-IF
007360     IF WKS-CT-PUNTAJE (WKS-CT-IDX) > 1000
007370        MOVE 1000 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
007380     END-IF
007390     IF WKS-CT-PUNTAJE (WKS-CT-IDX) < 0
007400        MOVE 0 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
007410     END-IF
007420     IF HUBO-ERROR-PROCESO
007430        MOVE 500 TO WKS-CT-PUNTAJE (WKS-CT-IDX)
007440     END-IF.
007450 500-CALCULA-PUNTAJE-NORMALIZADO-E. EXIT.
007460
007470******************************************************************
007480*                 L E C T U R A S   D E   A R C H I V O S         *
007490******************************************************************
007500 800-LEE-WALLETS SECTION.
007510     READ WALLETS
007520        AT END
007530           SET FIN-WALLETS TO TRUE
007540     END-READ
007550     IF NOT FIN-WALLETS
007560        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
007570     END-IF.
007580 800-LEE-WALLETS-E. EXIT.
007590
007600 810-LEE-EVENTS SECTION.
007610     READ EVENTS
007620        AT END
007630           SET FIN-EVENTS TO TRUE
007640           MOVE HIGH-VALUES TO EV-WALLET-ID
007650     END-READ
007660     IF NOT FIN-EVENTS
007670        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
007680     END-IF.
007690 810-LEE-EVENTS-E. EXIT.
007700
007710 820-LEE-BALANCES SECTION.
007720     READ BALANCES
007730        AT END
007740           SET FIN-BALANCES TO TRUE
007750           MOVE HIGH-VALUES TO BAL-WALLET-ID
007760     END-READ
007770     IF NOT FIN-BALANCES
007780        ADD 1 TO WKS-TOTAL-REGISTROS-LEIDOS
007790     END-IF.
007800 820-LEE-BALANCES-E. EXIT.
007810
007820******************************************************************
007830*                  R E P O R T E   D E   R E S U M E N            *
007840******************************************************************
007850 140-STADISTICS SECTION.
007860     IF WKS-CARACT-CNT > 0
007870        COMPUTE WKS-PROMEDIO-PUNTAJE ROUNDED =
007880                WKS-SUMA-PUNTAJES / WKS-CARACT-CNT
007890     ELSE
007900        MOVE 0 TO WKS-PROMEDIO-PUNTAJE
007910        MOVE 0 TO WKS-PUNTAJE-MINIMO
007920        MOVE 0 TO WKS-PUNTAJE-MAXIMO
007930     END-IF
007940     DISPLAY '****************************************************'
007950     DISPLAY '*        RESUMEN DEL LOTE BWSCRB1 - ENGINE B        *'
007960     DISPLAY '****************************************************'
007970     MOVE    WKS-CARACT-CNT           TO WKS-MASCARA-CNT
007980     DISPLAY 'BILLETERAS PROCESADAS      : ' WKS-MASCARA-CNT
007990     MOVE    WKS-DIRECCIONES-INVALIDAS TO WKS-MASCARA-CNT
008000     DISPLAY 'BILLETERAS DESCARTADAS     : ' WKS-MASCARA-CNT
008010     MOVE    WKS-PROMEDIO-PUNTAJE      TO WKS-MASCARA-PROMEDIO
008020     DISPLAY 'PUNTAJE PROMEDIO           : ' WKS-MASCARA-PROMEDIO
008030     MOVE    WKS-PUNTAJE-MINIMO        TO WKS-MASCARA-PUNTAJE
008040     DISPLAY 'PUNTAJE MINIMO             : ' WKS-MASCARA-PUNTAJE
008050     MOVE    WKS-PUNTAJE-MAXIMO        TO WKS-MASCARA-PUNTAJE
008060     DISPLAY 'PUNTAJE MAXIMO             : ' WKS-MASCARA-PUNTAJE
008070     MOVE    WKS-CNT-RIESGO-ALTO       TO WKS-MASCARA-CNT
008080     DISPLAY 'HIGH RISK   (0-399)        : ' WKS-MASCARA-CNT
008090     MOVE    WKS-CNT-RIESGO-MEDIO      TO WKS-MASCARA-CNT
008100     DISPLAY 'MEDIUM RISK (400-699)      : ' WKS-MASCARA-CNT
008110     MOVE    WKS-CNT-RIESGO-BAJO       TO WKS-MASCARA-CNT
008120     DISPLAY 'LOW RISK    (700-1000)     : ' WKS-MASCARA-CNT
008130     IF MODO-RESPALDO-SI
008140        DISPLAY 'MODO DE NORMALIZACION      : RESPALDO (DIVISORES FIJOS)'
008150     ELSE
008160        DISPLAY 'MODO DE NORMALIZACION      : COMPLETO (MIN/MAX DEL LOTE)'
008170     END-IF
008180     DISPLAY '****************************************************'.
008190 140-STADISTICS-E. EXIT.
008200
008210 150-CLOSE-DATA SECTION.
008220     CLOSE WALLETS EVENTS BALANCES FEATURES.
008230 150-CLOSE-DATA-E. EXIT.
